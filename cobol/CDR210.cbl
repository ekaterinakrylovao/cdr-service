000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDR210                                                00000400
000500*                                                                 00000500
000600* AUTHOR :  W L TATE                                              00000600
000700*                                                                 00000700
000800* ALL-SUBSCRIBERS MONTHLY USAGE DETAIL REPORT.  ONE CONTROL-BREAK 00000800
000900* LINE PER DISTINCT MSISDN SEEN IN THE MONTH, ASCENDING MSISDN    00000900
001000* ORDER, NO GRAND TOTAL.  ADAPTED FROM WRKSFINL - SAME IDEA AS    00001000
001100* THE YEAR-BY-LATENESS BREAK TABLE THERE, BUT THE BREAK KEY IS    00001100
001200* AN MSISDN INSTEAD OF A CONTRACT YEAR, AND THE TABLE IS BUILT    00001200
001300* AND SORTED RATHER THAN INDEXED.                                 00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*-------|----------|-----|------------------------------------    00001600
001700* CDR-03|1989-04-20| RHS | ORIGINAL VERSION, ADAPTED FROM WRKSFINL00001700
001800* CDR-13|1990-02-08| JMD | DISTINCT-MSISDN TABLE NOW BUILT IN ONE 00001800
001900*       |          |     | PASS WITH THE SELECTION - NO PER-      00001900
002000*       |          |     | SUBSCRIBER RE-SCAN OF THE CDR FILE     00002000
002100* CDR-42|1995-01-19| KOK | BORROWED CDRSORT'S BACKWARD-SHIFT      00002100
002200*       |          |     | INSERTION LOGIC FOR THE MSISDN BREAK   00002200
002300*       |          |     | TABLE, OUT-OF-LINE PER SHOP STANDARD   00002300
002400* Y2K-03|1998-11-30| TLV | YEAR 2000 REMEDIATION - MONTH PARM IS  00002400
002500*       |          |     | NOW A FULL 4-DIGIT CCYY-MM CARD FIELD  00002500
002600* CDR-57|2003-06-19| PNK | RENAMED FROM WRKSFINL TO CDR210 UNDER  00002600
002700*       |          |     | THE MEDIATION SUBSYSTEM STANDARD       00002700
002800*-------|----------|-----|------------------------------------    00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. CDR210.                                              00003100
003200 AUTHOR. W L TATE.                                                00003200
003300 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003300
003400 DATE-WRITTEN. 04/20/89.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600*                                                                 00004600
004700     SELECT PARM-FILE ASSIGN TO PARMCARD                          00004700
004800         ORGANIZATION IS SEQUENTIAL                               00004800
004900         FILE STATUS  IS  WS-PARMFILE-STATUS.                     00004900
005000*                                                                 00005000
005100     SELECT CDR-FILE ASSIGN TO CDRFILE                            00005100
005200         ORGANIZATION IS SEQUENTIAL                               00005200
005300         FILE STATUS  IS  WS-CDRFILE-STATUS.                      00005300
005400*                                                                 00005400
005500     SELECT UDR-REPORT-FILE ASSIGN TO UDRRPT                      00005500
005600         ORGANIZATION IS SEQUENTIAL                               00005600
005700         FILE STATUS  IS  WS-UDRRPT-STATUS.                       00005700
005800*                                                                 00005800
005900****************************************************************  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200*                                                                 00006200
006300 FD  PARM-FILE                                                    00006300
006400     RECORDING MODE IS F                                          00006400
006500     BLOCK CONTAINS 0 RECORDS.                                    00006500
006600 01  PARM-RECORD.                                                 00006600
006700     05  PARM-MONTH-IN            PIC X(07).                      00006700
006800     05  FILLER                   PIC X(73).                      00006800
006900*                                                                 00006900
007000 FD  CDR-FILE                                                     00007000
007100     RECORDING MODE IS F                                          00007100
007200     BLOCK CONTAINS 0 RECORDS.                                    00007200
007300 COPY CDRREC.                                                     00007300
007400*                                                                 00007400
007500 FD  UDR-REPORT-FILE                                              00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800 01  UDR-REPORT-REC               PIC X(68).                      00007800
007900*                                                                 00007900
008000****************************************************************  00008000
008100 WORKING-STORAGE SECTION.                                         00008100
008200****************************************************************  00008200
008300*                                                                 00008300
008400 01  WS-FIELDS.                                                   00008400
008500     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.          00008500
008600     05  WS-CDRFILE-STATUS       PIC X(2)  VALUE SPACES.          00008600
008700     05  WS-UDRRPT-STATUS        PIC X(2)  VALUE SPACES.          00008700
008800     05  WS-CDRFILE-EOF          PIC X     VALUE SPACES.          00008800
008900     05  FILLER                  PIC X(03).                       00008900
009000*                                                                 00009000
009100 COPY UDRREC.                                                     00009100
009200*                                                                 00009200
009300 01  WS-MONTH-WORK.                                               00009300
009400     05  WS-MONTH-CCYY           PIC 9(4).                        00009400
009500     05  WS-MONTH-MM             PIC 9(2).                        00009500
009600     05  WS-NEXT-CCYY            PIC 9(4).                        00009600
009700     05  WS-NEXT-MM              PIC 9(2).                        00009700
009800     05  FILLER                  PIC X(04).                       00009800
009900* COMBINED CCYYMM VIEW, USED WHEN THE MONTH IS ECHOED TO SYSOUT.  00009900
010000 01  WS-MONTH-WORK-R REDEFINES WS-MONTH-WORK.                     00010000
010100     05  WS-MONTH-CCYYMM         PIC 9(6).                        00010100
010200     05  FILLER                  PIC X(10).                       00010200
010300*                                                                 00010300
010400 01  WS-PERIOD-BOUNDS.                                            00010400
010500     05  WS-PERIOD-START-ELAPSED  PIC S9(11) COMP.                00010500
010600     05  WS-PERIOD-END-ELAPSED    PIC S9(11) COMP.                00010600
010700     05  FILLER                   PIC X(04).                      00010700
010800*                                                                 00010800
010900 01  WS-DATE-CALL-ARGS.                                           00010900
011000     05  WS-ARG-DATE             PIC 9(8).                        00011000
011100     05  WS-ARG-TIME             PIC 9(6).                        00011100
011200     05  WS-ARG-ELAPSED          PIC S9(11) COMP.                 00011200
011300     05  FILLER                  PIC X(01).                       00011300
011400*                                                                 00011400
011500 77  WS-REC-START-ELAPSED         PIC S9(11) COMP.                00011500
011600 77  WS-REC-END-ELAPSED           PIC S9(11) COMP.                00011600
011700*                                                                 00011700
011800* CDR-13 - IN-MEMORY SELECTION BUILT DURING THE ONE FILE PASS -   00011800
011900* PER-SUBSCRIBER TOTALS ARE THEN ACCUMULATED FROM THIS TABLE, NOT 00011900
012000* BY RE-READING THE CDR FILE.                                     00012000
012100 77  WS-SELECTED-COUNT             PIC S9(9)  COMP VALUE 0.       00012100
012200*                                                                 00012200
012300 01  WS-SELECTED-ENTRIES.                                         00012300
012400     05  WSE-ENTRY OCCURS 0 TO 1000 TIMES                         00012400
012500                 DEPENDING ON WS-SELECTED-COUNT.                  00012500
012600         10  WSE-CALL-TYPE        PIC X(02).                      00012600
012700             88  WSE-TYPE-OUTGOING       VALUE '01'.              00012700
012800             88  WSE-TYPE-INCOMING       VALUE '02'.              00012800
012900         10  WSE-CALLER-NUMBER    PIC X(15).                      00012900
013000         10  WSE-RECEIVER-NUMBER  PIC X(15).                      00013000
013100         10  WSE-DURATION         PIC S9(11) COMP.                00013100
013200         10  FILLER               PIC X(06).                      00013200
013300*                                                                 00013300
013400* CDR-13 - DISTINCT-MSISDN CONTROL-BREAK TABLE, SORTED ASCENDING  00013400
013500* BY CDR-42 BEFORE THE REPORT PASS.                               00013500
013600 77  WS-DISTINCT-COUNT             PIC S9(4)  COMP VALUE 0.       00013600
013700*                                                                 00013700
013800 01  WS-DISTINCT-TABLE.                                           00013800
013900     05  WSD-ENTRY OCCURS 0 TO 500 TIMES                          00013900
014000                 DEPENDING ON WS-DISTINCT-COUNT.                  00014000
014100         10  WSD-MSISDN           PIC X(15).                      00014100
014200         10  FILLER               PIC X(05).                      00014200
014300*                                                                 00014300
014400 01  WORK-VARIABLES.                                              00014400
014500     05  WS-SEL-IX                PIC S9(9)  COMP.                00014500
014600     05  WS-DISTINCT-IX           PIC S9(4)  COMP.                00014600
014700     05  WS-DISTINCT-FOUND-SW     PIC X.                          00014700
014800         88  WS-DISTINCT-FOUND            VALUE 'Y'.              00014800
014900     05  WS-CANDIDATE-MSISDN      PIC X(15).                      00014900
015000     05  WS-CURRENT-MSISDN        PIC X(15).                      00015000
015100     05  FILLER                   PIC X(03).                      00015100
015200*                                                                 00015200
015300* CDR-42 - CDRSORT-STYLE INSERTION SORT SUBSCRIPTS FOR THE        00015300
015400* DISTINCT-MSISDN TABLE.                                          00015400
015500 01  SORT-SUBSCRIPTS.                                             00015500
015600     05  SORT-FROM                PIC S9(9)  COMP SYNC.           00015600
015700     05  SORT-TO                  PIC S9(9)  COMP SYNC.           00015700
015800     05  SORT-CAPTURE-MSISDN      PIC X(15).                      00015800
015900*                                                                 00015900
016000 01  ACCUMULATORS.                                                00016000
016100     05  WS-IN-SECONDS           PIC S9(9)  COMP-3  VALUE 0.      00016100
016200     05  WS-OUT-SECONDS          PIC S9(9)  COMP-3  VALUE 0.      00016200
016300     05  FILLER                  PIC X(04).                       00016300
016400*                                                                 00016400
016500 01  WS-HHMMSS-WORK.                                              00016500
016600     05  WS-FMT-SECONDS          PIC S9(9)  COMP.                 00016600
016700     05  WS-FMT-REM              PIC S9(9)  COMP.                 00016700
016800     05  WS-FMT-HH-ED            PIC 99.                          00016800
016900     05  WS-FMT-MM-ED            PIC 99.                          00016900
017000     05  WS-FMT-SS-ED            PIC 99.                          00017000
017100     05  WS-FMT-RESULT           PIC X(08).                       00017100
017200*                                                                 00017200
017300****************************************************************  00017300
017400 PROCEDURE DIVISION.                                              00017400
017500****************************************************************  00017500
017600*                                                                 00017600
017700 0000-MAIN-LOGIC.                                                 00017700
017800     PERFORM 1000-READ-PARM-CARD THRU 1000-EXIT.                  00017800
017900     PERFORM 1500-COMPUTE-MONTH-PERIOD THRU 1500-EXIT.            00017900
018000     PERFORM 2000-SELECT-AND-BUILD-TABLES THRU 2000-EXIT.         00018000
018100     IF WS-SELECTED-COUNT = 0                                     00018100
018200         DISPLAY 'CDR210 - NO RECORDS FOR PERIOD'                 00018200
018300         GOBACK                                                   00018300
018400     END-IF.                                                      00018400
018500     PERFORM 3000-SORT-DISTINCT-TABLE THRU 3000-EXIT.             00018500
018600     PERFORM 4000-EMIT-ALL-SUBSCRIBERS THRU 4000-EXIT.            00018600
018700     DISPLAY 'CDR210 COMPLETE - SUBSCRIBERS REPORTED: '           00018700
018800             WS-DISTINCT-COUNT.                                   00018800
018900     GOBACK.                                                      00018900
019000*                                                                 00019000
019100 1000-READ-PARM-CARD.                                             00019100
019200     OPEN INPUT PARM-FILE.                                        00019200
019300     IF WS-PARMFILE-STATUS NOT = '00'                             00019300
019400         DISPLAY 'ERROR OPENING PARM FILE. RC: '                  00019400
019500                 WS-PARMFILE-STATUS                               00019500
019600         MOVE 16 TO RETURN-CODE                                   00019600
019700         STOP RUN                                                 00019700
019800     END-IF.                                                      00019800
019900     READ PARM-FILE                                               00019900
020000         AT END                                                   00020000
020100             DISPLAY 'CDR210 - MISSING PARAMETER CARD'            00020100
020200             MOVE 16 TO RETURN-CODE                               00020200
020300             CLOSE PARM-FILE                                      00020300
020400             STOP RUN                                             00020400
020500     END-READ.                                                    00020500
020600     CLOSE PARM-FILE.                                             00020600
020700 1000-EXIT.                                                       00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
021000 1500-COMPUTE-MONTH-PERIOD.                                       00021000
021100     MOVE PARM-MONTH-IN (1:4) TO WS-MONTH-CCYY.                   00021100
021200     MOVE PARM-MONTH-IN (6:2) TO WS-MONTH-MM.                     00021200
021300     MOVE WS-MONTH-CCYY TO WS-ARG-DATE (1:4).                     00021300
021400     MOVE WS-MONTH-MM   TO WS-ARG-DATE (5:2).                     00021400
021500     MOVE '01'           TO WS-ARG-DATE (7:2).                    00021500
021600     MOVE ZERO TO WS-ARG-TIME.                                    00021600
021700     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00021700
021800         WS-ARG-ELAPSED.                                          00021800
021900     MOVE WS-ARG-ELAPSED TO WS-PERIOD-START-ELAPSED.              00021900
022000*                                                                 00022000
022100     IF WS-MONTH-MM = 12                                          00022100
022200         COMPUTE WS-NEXT-CCYY = WS-MONTH-CCYY + 1                 00022200
022300         MOVE 1 TO WS-NEXT-MM                                     00022300
022400     ELSE                                                         00022400
022500         MOVE WS-MONTH-CCYY TO WS-NEXT-CCYY                       00022500
022600         COMPUTE WS-NEXT-MM = WS-MONTH-MM + 1                     00022600
022700     END-IF.                                                      00022700
022800     MOVE WS-NEXT-CCYY TO WS-ARG-DATE (1:4).                      00022800
022900     MOVE WS-NEXT-MM   TO WS-ARG-DATE (5:2).                      00022900
023000     MOVE '01'          TO WS-ARG-DATE (7:2).                     00023000
023100     MOVE ZERO TO WS-ARG-TIME.                                    00023100
023200     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00023200
023300         WS-ARG-ELAPSED.                                          00023300
023400     COMPUTE WS-PERIOD-END-ELAPSED = WS-ARG-ELAPSED - 1.          00023400
023500     DISPLAY 'CDR210 - REPORTING PERIOD CCYYMM: '                 00023500
023600             WS-MONTH-CCYYMM.                                     00023600
023700 1500-EXIT.                                                       00023700
023800     EXIT.                                                        00023800
023900*                                                                 00023900
024000 2000-SELECT-AND-BUILD-TABLES.                                    00024000
024100     MOVE 0 TO WS-SELECTED-COUNT.                                 00024100
024200     MOVE 0 TO WS-DISTINCT-COUNT.                                 00024200
024300     OPEN INPUT CDR-FILE.                                         00024300
024400     IF WS-CDRFILE-STATUS NOT = '00'                              00024400
024500         DISPLAY 'ERROR OPENING CDR FILE. RC: ' WS-CDRFILE-STATUS 00024500
024600         MOVE 16 TO RETURN-CODE                                   00024600
024700         STOP RUN                                                 00024700
024800     END-IF.                                                      00024800
024900     MOVE SPACES TO WS-CDRFILE-EOF.                               00024900
025000     PERFORM 2100-PROCESS-ONE-RECORD THRU 2100-EXIT               00025000
025100         UNTIL WS-CDRFILE-EOF = 'Y'.                              00025100
025200     CLOSE CDR-FILE.                                              00025200
025300 2000-EXIT.                                                       00025300
025400     EXIT.                                                        00025400
025500*                                                                 00025500
025600 2100-PROCESS-ONE-RECORD.                                         00025600
025700     READ CDR-FILE                                                00025700
025800         AT END                                                   00025800
025900             MOVE 'Y' TO WS-CDRFILE-EOF                           00025900
026000         NOT AT END                                               00026000
026100             MOVE CDR-START-DATE TO WS-ARG-DATE                   00026100
026200             MOVE CDR-START-TIME TO WS-ARG-TIME                   00026200
026300             CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,       00026300
026400                 WS-REC-START-ELAPSED                             00026400
026500             IF WS-REC-START-ELAPSED >= WS-PERIOD-START-ELAPSED   00026500
026600                AND WS-REC-START-ELAPSED <= WS-PERIOD-END-ELAPSED 00026600
026700                 PERFORM 2200-ADD-TO-SELECTION THRU 2200-EXIT     00026700
026800             END-IF                                               00026800
026900     END-READ.                                                    00026900
027000 2100-EXIT.                                                       00027000
027100     EXIT.                                                        00027100
027200*                                                                 00027200
027300 2200-ADD-TO-SELECTION.                                           00027300
027400     MOVE CDR-END-DATE TO WS-ARG-DATE.                            00027400
027500     MOVE CDR-END-TIME TO WS-ARG-TIME.                            00027500
027600     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00027600
027700         WS-REC-END-ELAPSED.                                      00027700
027800     ADD 1 TO WS-SELECTED-COUNT.                                  00027800
027900     MOVE CDR-CALL-TYPE       TO                                  00027900
028000                       WSE-CALL-TYPE   (WS-SELECTED-COUNT).       00028000
028100     MOVE CDR-CALLER-NUMBER   TO WSE-CALLER-NUMBER                00028100
028200                                        (WS-SELECTED-COUNT).      00028200
028300     MOVE CDR-RECEIVER-NUMBER TO WSE-RECEIVER-NUMBER              00028300
028400                                        (WS-SELECTED-COUNT).      00028400
028500     COMPUTE WSE-DURATION (WS-SELECTED-COUNT) =                   00028500
028600         WS-REC-END-ELAPSED - WS-REC-START-ELAPSED.               00028600
028700*                                                                 00028700
028800     MOVE CDR-CALLER-NUMBER TO WS-CANDIDATE-MSISDN.               00028800
028900     PERFORM 9100-INSERT-DISTINCT THRU 9100-EXIT.                 00028900
029000     MOVE CDR-RECEIVER-NUMBER TO WS-CANDIDATE-MSISDN.             00029000
029100     PERFORM 9100-INSERT-DISTINCT THRU 9100-EXIT.                 00029100
029200 2200-EXIT.                                                       00029200
029300     EXIT.                                                        00029300
029400*                                                                 00029400
029500 3000-SORT-DISTINCT-TABLE.                                        00029500
029600     MOVE 2 TO SORT-FROM.                                         00029600
029700     PERFORM 3100-INSERT-ONE-NAME THRU 3100-EXIT                  00029700
029800         UNTIL SORT-FROM > WS-DISTINCT-COUNT.                     00029800
029900 3000-EXIT.                                                       00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030200 3100-INSERT-ONE-NAME.                                            00030200
030300     MOVE WSD-MSISDN (SORT-FROM) TO SORT-CAPTURE-MSISDN.          00030300
030400     COMPUTE SORT-TO = SORT-FROM - 1.                             00030400
030500     PERFORM 3110-SHIFT-ONE-SLOT THRU 3110-EXIT                   00030500
030600         UNTIL WSD-MSISDN (SORT-TO) <= SORT-CAPTURE-MSISDN        00030600
030700            OR SORT-TO <= 0.                                      00030700
030800     MOVE SORT-CAPTURE-MSISDN TO WSD-MSISDN (SORT-TO + 1).        00030800
030900     COMPUTE SORT-FROM = SORT-FROM + 1.                           00030900
031000 3100-EXIT.                                                       00031000
031100     EXIT.                                                        00031100
031200*                                                                 00031200
031300 3110-SHIFT-ONE-SLOT.                                             00031300
031400     MOVE WSD-MSISDN (SORT-TO) TO WSD-MSISDN (SORT-TO + 1).       00031400
031500     COMPUTE SORT-TO = SORT-TO - 1.                               00031500
031600 3110-EXIT.                                                       00031600
031700     EXIT.                                                        00031700
031800*                                                                 00031800
031900 4000-EMIT-ALL-SUBSCRIBERS.                                       00031900
032000     OPEN OUTPUT UDR-REPORT-FILE.                                 00032000
032100     IF WS-UDRRPT-STATUS NOT = '00'                               00032100
032200         DISPLAY 'ERROR OPENING UDR REPORT FILE. RC: '            00032200
032300                 WS-UDRRPT-STATUS                                 00032300
032400         MOVE 16 TO RETURN-CODE                                   00032400
032500         STOP RUN                                                 00032500
032600     END-IF.                                                      00032600
032700     PERFORM 4100-EMIT-ONE-SUBSCRIBER THRU 4100-EXIT              00032700
032800         VARYING WS-DISTINCT-IX FROM 1 BY 1                       00032800
032900         UNTIL WS-DISTINCT-IX > WS-DISTINCT-COUNT.                00032900
033000     CLOSE UDR-REPORT-FILE.                                       00033000
033100 4000-EXIT.                                                       00033100
033200     EXIT.                                                        00033200
033300*                                                                 00033300
033400 4100-EMIT-ONE-SUBSCRIBER.                                        00033400
033500     MOVE WSD-MSISDN (WS-DISTINCT-IX) TO WS-CURRENT-MSISDN.       00033500
033600     MOVE 0 TO WS-IN-SECONDS.                                     00033600
033700     MOVE 0 TO WS-OUT-SECONDS.                                    00033700
033800     PERFORM 4200-ACCUMULATE-ONE-SUBSCRIBER THRU 4200-EXIT        00033800
033900         VARYING WS-SEL-IX FROM 1 BY 1                            00033900
034000         UNTIL WS-SEL-IX > WS-SELECTED-COUNT.                     00034000
034100     PERFORM 5000-BUILD-AND-WRITE-REPORT THRU 5000-EXIT.          00034100
034200 4100-EXIT.                                                       00034200
034300     EXIT.                                                        00034300
034400*                                                                 00034400
034500 4200-ACCUMULATE-ONE-SUBSCRIBER.                                  00034500
034600     IF WSE-TYPE-OUTGOING (WS-SEL-IX)                             00034600
034700        AND WSE-CALLER-NUMBER (WS-SEL-IX) = WS-CURRENT-MSISDN     00034700
034800         ADD WSE-DURATION (WS-SEL-IX) TO WS-OUT-SECONDS           00034800
034900     ELSE                                                         00034900
035000        IF WSE-TYPE-INCOMING (WS-SEL-IX)                          00035000
035100           AND WSE-RECEIVER-NUMBER (WS-SEL-IX) = WS-CURRENT-MSISDN00035100
035200            ADD WSE-DURATION (WS-SEL-IX) TO WS-IN-SECONDS         00035200
035300        END-IF                                                    00035300
035400     END-IF.                                                      00035400
035500 4200-EXIT.                                                       00035500
035600     EXIT.                                                        00035600
035700*                                                                 00035700
035800 5000-BUILD-AND-WRITE-REPORT.                                     00035800
035900     MOVE WS-IN-SECONDS TO WS-FMT-SECONDS.                        00035900
036000     PERFORM 9000-FORMAT-HHMMSS THRU 9000-EXIT.                   00036000
036100     MOVE WS-FMT-RESULT TO UDR-INCOMING-HHMMSS.                   00036100
036200     MOVE WS-OUT-SECONDS TO WS-FMT-SECONDS.                       00036200
036300     PERFORM 9000-FORMAT-HHMMSS THRU 9000-EXIT.                   00036300
036400     MOVE WS-FMT-RESULT TO UDR-OUTGOING-HHMMSS.                   00036400
036500*                                                                 00036500
036600     MOVE WS-CURRENT-MSISDN TO UDR-MSISDN.                        00036600
036700     MOVE WS-IN-SECONDS     TO UDR-INCOMING-SECONDS.              00036700
036800     MOVE WS-OUT-SECONDS    TO UDR-OUTGOING-SECONDS.              00036800
036900     WRITE UDR-REPORT-REC FROM WS-UDR-LINE.                       00036900
037000 5000-EXIT.                                                       00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300 9000-FORMAT-HHMMSS.                                              00037300
037400     DIVIDE WS-FMT-SECONDS BY 3600                                00037400
037500         GIVING WS-FMT-HH-ED REMAINDER WS-FMT-REM.                00037500
037600     DIVIDE WS-FMT-REM BY 60                                      00037600
037700         GIVING WS-FMT-MM-ED REMAINDER WS-FMT-SS-ED.              00037700
037800     STRING WS-FMT-HH-ED ':' WS-FMT-MM-ED ':' WS-FMT-SS-ED        00037800
037900         DELIMITED BY SIZE INTO WS-FMT-RESULT.                    00037900
038000 9000-EXIT.                                                       00038000
038100     EXIT.                                                        00038100
038200*                                                                 00038200
038300 9100-INSERT-DISTINCT.                                            00038300
038400     MOVE 'N' TO WS-DISTINCT-FOUND-SW.                            00038400
038500     PERFORM 9110-SEARCH-ONE-DISTINCT THRU 9110-EXIT              00038500
038600         VARYING WS-DISTINCT-IX FROM 1 BY 1                       00038600
038700         UNTIL WS-DISTINCT-IX > WS-DISTINCT-COUNT                 00038700
038800            OR WS-DISTINCT-FOUND.                                 00038800
038900     IF NOT WS-DISTINCT-FOUND                                     00038900
039000         ADD 1 TO WS-DISTINCT-COUNT                               00039000
039100         MOVE WS-CANDIDATE-MSISDN TO                              00039100
039200                       WSD-MSISDN (WS-DISTINCT-COUNT)             00039200
039300     END-IF.                                                      00039300
039400 9100-EXIT.                                                       00039400
039500     EXIT.                                                        00039500
039600*                                                                 00039600
039700 9110-SEARCH-ONE-DISTINCT.                                        00039700
039800     IF WSD-MSISDN (WS-DISTINCT-IX) = WS-CANDIDATE-MSISDN         00039800
039900         MOVE 'Y' TO WS-DISTINCT-FOUND-SW                         00039900
040000     END-IF.                                                      00040000
040100 9110-EXIT.                                                       00040100
040200     EXIT.                                                        00040200
