000100***************************************************************** 00000100
000200* COPYBOOK:  CDREXTL                                              00000200
000300*                                                                 00000300
000400* CDR DETAIL EXTRACT LINE - ONE PER CALL, WRITTEN BY THE DETAIL   00000400
000500* EXTRACT PROGRAM TO A CSV FILE NAMED FOR THE SUBSCRIBER AND THE  00000500
000600* RUN'S REPORT-ID TOKEN.  WORKING-STORAGE LAYOUT ONLY - THE FD    00000600
000700* RECORD IS A PLAIN PIC X(80); THIS AREA IS MOVED TO IT BEFORE THE00000700
000800* WRITE.  NO HEADER LINE, NO TRAILER, NO CONTROL TOTALS.          00000800
000900*                                                                 00000900
001000* MAINTENANCE                                                     00001000
001100*-------|----------|-----|------------------------------------    00001100
001200* CDR-03|1989-05-02| RHS | ORIGINAL DETAIL EXTRACT LAYOUT         00001200
001300*-------|----------|-----|------------------------------------    00001300
001400***************************************************************** 00001400
001500 01  WS-EXTRACT-LINE.                                             00001500
001600     05  EXT-CALL-TYPE            PIC X(02).                      00001600
001700     05  FILLER                   PIC X(01)   VALUE ','.          00001700
001800     05  EXT-CALLER-NUMBER        PIC X(15).                      00001800
001900     05  FILLER                   PIC X(01)   VALUE ','.          00001900
002000     05  EXT-RECEIVER-NUMBER      PIC X(15).                      00002000
002100     05  FILLER                   PIC X(01)   VALUE ','.          00002100
002200     05  EXT-START-TIME           PIC X(19).                      00002200
002300     05  FILLER                   PIC X(01)   VALUE ','.          00002300
002400     05  EXT-END-TIME             PIC X(19).                      00002400
002500     05  FILLER                   PIC X(06).                      00002500
