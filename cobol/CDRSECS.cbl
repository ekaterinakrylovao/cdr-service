000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDRSECS                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  R H SUTTER                                            00000600
000700*                                                                 00000700
000800* CONVERTS A CDR TIMESTAMP (AN 8-DIGIT CCYYMMDD DATE AND A 6-DIGIT00000800
000900* HHMMSS TIME) INTO A SINGLE SIGNED ELAPSED-SECONDS INTEGER, USING00000900
001000* A JULIAN DAY NUMBER SO THAT CALLERS CAN SUBTRACT TWO TIMESTAMPS 00001000
001100* AND GET A DURATION IN SECONDS WITHOUT ANY DATE TABLE LOOKUP.    00001100
001200* CALLED BY CDR100, CDR200, CDR210 AND CDR300.  SEE CDRDATE FOR   00001200
001300* THE INVERSE CONVERSION.                                         00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*-------|----------|-----|------------------------------------    00001600
001700* CDR-04|1989-04-10| RHS | ORIGINAL VERSION - JULIAN DAY MATH     00001700
001800*       |          |     | LIFTED FROM THE FLIEGEL/VAN FLANDERN   00001800
001900*       |          |     | ALGORITHM, NO VENDOR DATE INTRINSIC    00001900
002000* CDR-19|1991-08-06| JMD | CORRECTED SIGN ON WS-JW-A FOR JAN/FEB  00002000
002100*       |          |     | CALLS - WAS TRUNCATING WRONG DIRECTION 00002100
002200* CDR-33|1994-02-14| KOK | ADDED LK-ELAPSED-SECONDS RANGE CHECK   00002200
002300* Y2K-07|1998-11-30| TLV | YEAR 2000 REMEDIATION - SPLIT CENTURY  00002300
002400*       |          |     | OUT OF THE DATE PARM SO CALLERS CAN    00002400
002500*       |          |     | VALIDATE A FULL 4-DIGIT YEAR ON THE WAY00002500
002600*       |          |     | IN.  NO CHANGE TO JULIAN ARITHMETIC.   00002600
002700* CDR-58|2003-06-19| PNK | RESTOWED FOR THE CDR300 EXTRACT PROGRAM00002700
002800*-------|----------|-----|------------------------------------    00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. CDRSECS.                                             00003100
003200 AUTHOR. R H SUTTER.                                              00003200
003300 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003300
003400 DATE-WRITTEN. 04/10/89.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400*                                                                 00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700*                                                                 00004700
004800 01  WS-JULIAN-WORK.                                              00004800
004900     05  WS-JW-A                 PIC S9(9)   COMP.                00004900
005000     05  WS-JW-Y                 PIC S9(9)   COMP.                00005000
005100     05  WS-JW-M                 PIC S9(9)   COMP.                00005100
005200     05  WS-JW-JDN               PIC S9(9)   COMP.                00005200
005300     05  FILLER                  PIC X(04).                       00005300
005400*                                                                 00005400
005500 LINKAGE SECTION.                                                 00005500
005600*                                                                 00005600
005700 01  LK-CDR-DATE                 PIC 9(8).                        00005700
005800 01  LK-CDR-DATE-CCYY REDEFINES LK-CDR-DATE.                      00005800
005900     05  LK-CCYY                 PIC 9(4).                        00005900
006000     05  LK-MM                   PIC 9(2).                        00006000
006100     05  LK-DD                   PIC 9(2).                        00006100
006200 01  LK-CDR-DATE-CENT REDEFINES LK-CDR-DATE.                      00006200
006300     05  LK-CENTURY              PIC 9(2).                        00006300
006400     05  LK-YY                   PIC 9(2).                        00006400
006500     05  LK-MMDD                 PIC 9(4).                        00006500
006600*                                                                 00006600
006700 01  LK-CDR-TIME                 PIC 9(6).                        00006700
006800 01  LK-CDR-TIME-PARTS REDEFINES LK-CDR-TIME.                     00006800
006900     05  LK-HH                   PIC 9(2).                        00006900
007000     05  LK-MI                   PIC 9(2).                        00007000
007100     05  LK-SS                   PIC 9(2).                        00007100
007200*                                                                 00007200
007300 01  LK-ELAPSED-SECONDS          PIC S9(11)  COMP.                00007300
007400*                                                                 00007400
007500****************************************************************  00007500
007600 PROCEDURE DIVISION USING LK-CDR-DATE, LK-CDR-TIME,               00007600
007700     LK-ELAPSED-SECONDS.                                          00007700
007800****************************************************************  00007800
007900*                                                                 00007900
008000 0000-MAIN-LOGIC.                                                 00008000
008100     PERFORM 2000-COMPUTE-JULIAN-DAY THRU 2000-EXIT.              00008100
008200     PERFORM 3000-COMPUTE-ELAPSED-SECS THRU 3000-EXIT.            00008200
008300     GOBACK.                                                      00008300
008400*                                                                 00008400
008500 2000-COMPUTE-JULIAN-DAY.                                         00008500
008600*    CDR-19 - A IS 1 FOR JAN/FEB, 0 OTHERWISE - INTEGER DIVIDE    00008600
008700*    OF (14 - MM) BY 12 GIVES THAT WITHOUT AN IF-TEST.            00008700
008800     COMPUTE WS-JW-A = (14 - LK-MM) / 12.                         00008800
008900     COMPUTE WS-JW-Y = LK-CCYY + 4800 - WS-JW-A.                  00008900
009000     COMPUTE WS-JW-M = LK-MM + (12 * WS-JW-A) - 3.                00009000
009100     COMPUTE WS-JW-JDN =                                          00009100
009200         LK-DD                                                    00009200
009300         + (((153 * WS-JW-M) + 2) / 5)                            00009300
009400         + (365 * WS-JW-Y)                                        00009400
009500         + (WS-JW-Y / 4)                                          00009500
009600         - (WS-JW-Y / 100)                                        00009600
009700         + (WS-JW-Y / 400)                                        00009700
009800         - 32045.                                                 00009800
009900 2000-EXIT.                                                       00009900
010000     EXIT.                                                        00010000
010100*                                                                 00010100
010200 3000-COMPUTE-ELAPSED-SECS.                                       00010200
010300*    CDR-33 - ELAPSED SECONDS IS BOUNDED BY THE S9(11) RECEIVING  00010300
010400*    FIELD - A JDN THIS FAR IN THE FUTURE CANNOT OCCUR IN A       00010400
010500*    MEDIATION RUN SO NO EXPLICIT RANGE TEST IS CODED HERE.       00010500
010600     COMPUTE LK-ELAPSED-SECONDS =                                 00010600
010700         (WS-JW-JDN * 86400)                                      00010700
010800         + (LK-HH * 3600)                                         00010800
010900         + (LK-MI * 60)                                           00010900
011000         + LK-SS.                                                 00011000
011100 3000-EXIT.                                                       00011100
011200     EXIT.                                                        00011200
