000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDR200                                                00000400
000500*                                                                 00000500
000600* AUTHOR :  DOUG STOUT                                            00000600
000700*                                                                 00000700
000800* SINGLE-SUBSCRIBER USAGE DETAIL REPORT.  READS ONE PARAMETER     00000800
000900* CARD (MSISDN AND AN OPTIONAL YYYY-MM PERIOD), SCANS THE CDR     00000900
001000* FILE, AND EMITS ONE UDR SUMMARY LINE FOR THAT SUBSCRIBER.       00001000
001100* ADAPTED FROM SAM3ABND - KEEPS THE FILE-STATUS/EVALUATE READ     00001100
001200* STYLE BUT REPLACES THE CUSTOMER-UPDATE MERGE LOGIC WITH THE     00001200
001300* MEDIATION SELECT-AND-ACCUMULATE PASSES.                         00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*-------|----------|-----|------------------------------------    00001600
001700* CDR-02|1989-04-18| RHS | ORIGINAL VERSION, ADAPTED FROM SAM3ABND00001700
001800* CDR-12|1990-02-08| JMD | ADDED WHOLE-HISTORY PERIOD WHEN THE    00001800
001900*       |          |     | PARM CARD MONTH FIELD IS BLANK         00001900
002000* CDR-34|1994-02-14| KOK | SPLIT EXISTENCE CHECK FROM PERIOD      00002000
002100*       |          |     | SELECTION SO A SUBSCRIBER WITH ONLY    00002100
002200*       |          |     | OUT-OF-PERIOD CALLS STILL REPORTS      00002200
002300*       |          |     | NOT-FOUND INSTEAD OF AN EMPTY LINE     00002300
002400* Y2K-02|1998-11-30| TLV | YEAR 2000 REMEDIATION - MONTH PARM IS  00002400
002500*       |          |     | NOW A FULL 4-DIGIT CCYY-MM CARD FIELD  00002500
002600* CDR-56|2003-06-19| PNK | RENAMED FROM SAM3ABND TO CDR200 UNDER  00002600
002700*       |          |     | THE MEDIATION SUBSYSTEM STANDARD       00002700
002800*-------|----------|-----|------------------------------------    00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. CDR200.                                              00003100
003200 AUTHOR. DOUG STOUT.                                              00003200
003300 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003300
003400 DATE-WRITTEN. 04/18/89.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM                                           00004300
004400     CLASS NUMERIC-DIGIT IS '0' THRU '9'.                         00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700*                                                                 00004700
004800     SELECT PARM-FILE ASSIGN TO PARMCARD                          00004800
004900         ORGANIZATION IS SEQUENTIAL                               00004900
005000         FILE STATUS  IS  WS-PARMFILE-STATUS.                     00005000
005100*                                                                 00005100
005200     SELECT CDR-FILE ASSIGN TO CDRFILE                            00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS  WS-CDRFILE-STATUS.                      00005400
005500*                                                                 00005500
005600     SELECT UDR-REPORT-FILE ASSIGN TO UDRRPT                      00005600
005700         ORGANIZATION IS SEQUENTIAL                               00005700
005800         FILE STATUS  IS  WS-UDRRPT-STATUS.                       00005800
005900*                                                                 00005900
006000****************************************************************  00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300*                                                                 00006300
006400 FD  PARM-FILE                                                    00006400
006500     RECORDING MODE IS F                                          00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 01  PARM-RECORD.                                                 00006700
006800     05  PARM-MSISDN-IN          PIC X(15).                       00006800
006900     05  PARM-MONTH-IN           PIC X(07).                       00006900
007000     05  FILLER                  PIC X(58).                       00007000
007100*                                                                 00007100
007200 FD  CDR-FILE                                                     00007200
007300     RECORDING MODE IS F                                          00007300
007400     BLOCK CONTAINS 0 RECORDS.                                    00007400
007500 COPY CDRREC.                                                     00007500
007600*                                                                 00007600
007700 FD  UDR-REPORT-FILE                                              00007700
007800     RECORDING MODE IS F                                          00007800
007900     BLOCK CONTAINS 0 RECORDS.                                    00007900
008000 01  UDR-REPORT-REC               PIC X(68).                      00008000
008100*                                                                 00008100
008200****************************************************************  00008200
008300 WORKING-STORAGE SECTION.                                         00008300
008400****************************************************************  00008400
008500*                                                                 00008500
008600 01  WS-FIELDS.                                                   00008600
008700     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.          00008700
008800     05  WS-CDRFILE-STATUS       PIC X(2)  VALUE SPACES.          00008800
008900     05  WS-UDRRPT-STATUS        PIC X(2)  VALUE SPACES.          00008900
009000     05  WS-CDRFILE-EOF          PIC X     VALUE SPACES.          00009000
009100     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00009100
009200         88  WS-MSISDN-FOUND             VALUE 'Y'.               00009200
009300     05  FILLER                  PIC X(02).                       00009300
009400*                                                                 00009400
009500 COPY UDRREC.                                                     00009500
009600*                                                                 00009600
009700* CDR-34 - NORMALIZED SEARCH KEY AND ITS CHARACTER-SCAN WORK AREA.00009700
009800 01  WS-NORM-WORK.                                                00009800
009900     05  WS-NORM-MSISDN          PIC X(15).                       00009900
010000     05  FILLER                  PIC X(01).                       00010000
010100*                                                                 00010100
010200 77  WS-NORM-IX                  PIC S9(4)  COMP.                 00010200
010300 77  WS-NORM-OUT-IX              PIC S9(4)  COMP.                 00010300
010400*                                                                 00010400
010500* CDR-12 - REPORTING PERIOD, EXPRESSED BOTH AS CCYYMMDD/HHMMSS AND00010500
010600* AS ELAPSED-SECONDS FOR THE IN-PERIOD COMPARISON.                00010600
010700 01  WS-PERIOD-BOUNDS.                                            00010700
010800     05  WS-PERIOD-START-ELAPSED  PIC S9(11) COMP.                00010800
010900     05  WS-PERIOD-END-ELAPSED    PIC S9(11) COMP.                00010900
011000     05  FILLER                   PIC X(04).                      00011000
011100*                                                                 00011100
011200 01  WS-MONTH-WORK.                                               00011200
011300     05  WS-MONTH-CCYY           PIC 9(4).                        00011300
011400     05  WS-MONTH-MM             PIC 9(2).                        00011400
011500     05  WS-NEXT-CCYY            PIC 9(4).                        00011500
011600     05  WS-NEXT-MM              PIC 9(2).                        00011600
011700     05  FILLER                  PIC X(04).                       00011700
011800* COMBINED CCYYMM VIEW, USED WHEN THE MONTH IS ECHOED TO SYSOUT.  00011800
011900 01  WS-MONTH-WORK-R REDEFINES WS-MONTH-WORK.                     00011900
012000     05  WS-MONTH-CCYYMM         PIC 9(6).                        00012000
012100     05  FILLER                  PIC X(10).                       00012100
012200*                                                                 00012200
012300 01  WS-DATE-CALL-ARGS.                                           00012300
012400     05  WS-ARG-DATE             PIC 9(8).                        00012400
012500     05  WS-ARG-TIME             PIC 9(6).                        00012500
012600     05  WS-ARG-ELAPSED          PIC S9(11) COMP.                 00012600
012700     05  FILLER                  PIC X(01).                       00012700
012800*                                                                 00012800
012900 77  WS-REC-START-ELAPSED         PIC S9(11) COMP.                00012900
013000 77  WS-REC-END-ELAPSED           PIC S9(11) COMP.                00013000
013100 77  WS-REC-DURATION              PIC S9(11) COMP.                00013100
013200*                                                                 00013200
013300 01  ACCUMULATORS.                                                00013300
013400     05  WS-IN-SECONDS           PIC S9(9)  COMP-3  VALUE 0.      00013400
013500     05  WS-OUT-SECONDS          PIC S9(9)  COMP-3  VALUE 0.      00013500
013600     05  WS-SELECTED-COUNT       PIC S9(9)  COMP    VALUE 0.      00013600
013700     05  FILLER                  PIC X(04).                       00013700
013800*                                                                 00013800
013900 01  WS-HHMMSS-WORK.                                              00013900
014000     05  WS-FMT-SECONDS          PIC S9(9)  COMP.                 00014000
014100     05  WS-FMT-REM              PIC S9(9)  COMP.                 00014100
014200     05  WS-FMT-HH-ED            PIC 99.                          00014200
014300     05  WS-FMT-MM-ED            PIC 99.                          00014300
014400     05  WS-FMT-SS-ED            PIC 99.                          00014400
014500     05  WS-FMT-RESULT           PIC X(08).                       00014500
014600*                                                                 00014600
014700****************************************************************  00014700
014800 PROCEDURE DIVISION.                                              00014800
014900****************************************************************  00014900
015000*                                                                 00015000
015100 0000-MAIN-LOGIC.                                                 00015100
015200     PERFORM 1000-READ-PARM-CARD THRU 1000-EXIT.                  00015200
015300     PERFORM 1200-NORMALIZE-MSISDN THRU 1200-EXIT.                00015300
015400     PERFORM 2000-CHECK-EXISTENCE THRU 2000-EXIT.                 00015400
015500     IF NOT WS-MSISDN-FOUND                                       00015500
015600         DISPLAY 'CDR200 - MSISDN NOT FOUND: ' WS-NORM-MSISDN     00015600
015700         GOBACK                                                   00015700
015800     END-IF.                                                      00015800
015900     PERFORM 2500-DETERMINE-PERIOD THRU 2500-EXIT.                00015900
016000     PERFORM 3000-SELECT-AND-ACCUMULATE THRU 3000-EXIT.           00016000
016100     IF WS-SELECTED-COUNT = 0                                     00016100
016200         DISPLAY 'CDR200 - NO RECORDS IN PERIOD FOR: '            00016200
016300                 WS-NORM-MSISDN                                   00016300
016400         GOBACK                                                   00016400
016500     END-IF.                                                      00016500
016600     PERFORM 4000-BUILD-AND-WRITE-REPORT THRU 4000-EXIT.          00016600
016700     DISPLAY 'CDR200 COMPLETE FOR MSISDN: ' WS-NORM-MSISDN.       00016700
016800     GOBACK.                                                      00016800
016900*                                                                 00016900
017000 1000-READ-PARM-CARD.                                             00017000
017100     OPEN INPUT PARM-FILE.                                        00017100
017200     IF WS-PARMFILE-STATUS NOT = '00'                             00017200
017300         DISPLAY 'ERROR OPENING PARM FILE. RC: '                  00017300
017400                 WS-PARMFILE-STATUS                               00017400
017500         MOVE 16 TO RETURN-CODE                                   00017500
017600         STOP RUN                                                 00017600
017700     END-IF.                                                      00017700
017800     READ PARM-FILE                                               00017800
017900         AT END                                                   00017900
018000             DISPLAY 'CDR200 - MISSING PARAMETER CARD'            00018000
018100             MOVE 16 TO RETURN-CODE                               00018100
018200             CLOSE PARM-FILE                                      00018200
018300             STOP RUN                                             00018300
018400     END-READ.                                                    00018400
018500     CLOSE PARM-FILE.                                             00018500
018600 1000-EXIT.                                                       00018600
018700     EXIT.                                                        00018700
018800*                                                                 00018800
018900 1200-NORMALIZE-MSISDN.                                           00018900
019000     MOVE SPACES TO WS-NORM-MSISDN.                               00019000
019100     MOVE 0 TO WS-NORM-OUT-IX.                                    00019100
019200     PERFORM 1210-NORMALIZE-ONE-CHAR THRU 1210-EXIT               00019200
019300         VARYING WS-NORM-IX FROM 1 BY 1                           00019300
019400         UNTIL WS-NORM-IX > 15.                                   00019400
019500 1200-EXIT.                                                       00019500
019600     EXIT.                                                        00019600
019700*                                                                 00019700
019800 1210-NORMALIZE-ONE-CHAR.                                         00019800
019900     IF PARM-MSISDN-IN (WS-NORM-IX:1) IS NUMERIC-DIGIT            00019900
020000         ADD 1 TO WS-NORM-OUT-IX                                  00020000
020100         MOVE PARM-MSISDN-IN (WS-NORM-IX:1)                       00020100
020200             TO WS-NORM-MSISDN (WS-NORM-OUT-IX:1)                 00020200
020300     END-IF.                                                      00020300
020400 1210-EXIT.                                                       00020400
020500     EXIT.                                                        00020500
020600*                                                                 00020600
020700 2000-CHECK-EXISTENCE.                                            00020700
020800     MOVE 'N' TO WS-FOUND-SW.                                     00020800
020900     OPEN INPUT CDR-FILE.                                         00020900
021000     IF WS-CDRFILE-STATUS NOT = '00'                              00021000
021100         DISPLAY 'ERROR OPENING CDR FILE. RC: ' WS-CDRFILE-STATUS 00021100
021200         MOVE 16 TO RETURN-CODE                                   00021200
021300         STOP RUN                                                 00021300
021400     END-IF.                                                      00021400
021500     MOVE SPACES TO WS-CDRFILE-EOF.                               00021500
021600     PERFORM 2100-CHECK-ONE-RECORD THRU 2100-EXIT                 00021600
021700         UNTIL WS-CDRFILE-EOF = 'Y'.                              00021700
021800     CLOSE CDR-FILE.                                              00021800
021900 2000-EXIT.                                                       00021900
022000     EXIT.                                                        00022000
022100*                                                                 00022100
022200 2100-CHECK-ONE-RECORD.                                           00022200
022300     READ CDR-FILE                                                00022300
022400         AT END                                                   00022400
022500             MOVE 'Y' TO WS-CDRFILE-EOF                           00022500
022600         NOT AT END                                               00022600
022700             IF CDR-CALLER-NUMBER = WS-NORM-MSISDN                00022700
022800                OR CDR-RECEIVER-NUMBER = WS-NORM-MSISDN           00022800
022900                 MOVE 'Y' TO WS-FOUND-SW                          00022900
023000             END-IF                                               00023000
023100     END-READ.                                                    00023100
023200 2100-EXIT.                                                       00023200
023300     EXIT.                                                        00023300
023400*                                                                 00023400
023500 2500-DETERMINE-PERIOD.                                           00023500
023600     IF PARM-MONTH-IN = SPACES                                    00023600
023700         PERFORM 2600-COMPUTE-WHOLE-HISTORY THRU 2600-EXIT        00023700
023800     ELSE                                                         00023800
023900         PERFORM 2700-COMPUTE-MONTH-PERIOD THRU 2700-EXIT         00023900
024000     END-IF.                                                      00024000
024100 2500-EXIT.                                                       00024100
024200     EXIT.                                                        00024200
024300*                                                                 00024300
024400 2600-COMPUTE-WHOLE-HISTORY.                                      00024400
024500     MOVE 99999999999 TO WS-PERIOD-START-ELAPSED.                 00024500
024600     MOVE -99999999999 TO WS-PERIOD-END-ELAPSED.                  00024600
024700     OPEN INPUT CDR-FILE.                                         00024700
024800     MOVE SPACES TO WS-CDRFILE-EOF.                               00024800
024900     PERFORM 2610-SCAN-ONE-RECORD THRU 2610-EXIT                  00024900
025000         UNTIL WS-CDRFILE-EOF = 'Y'.                              00025000
025100     CLOSE CDR-FILE.                                              00025100
025200 2600-EXIT.                                                       00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500 2610-SCAN-ONE-RECORD.                                            00025500
025600     READ CDR-FILE                                                00025600
025700         AT END                                                   00025700
025800             MOVE 'Y' TO WS-CDRFILE-EOF                           00025800
025900         NOT AT END                                               00025900
026000             MOVE CDR-START-DATE TO WS-ARG-DATE                   00026000
026100             MOVE CDR-START-TIME TO WS-ARG-TIME                   00026100
026200             CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,       00026200
026300                 WS-ARG-ELAPSED                                   00026300
026400             IF WS-ARG-ELAPSED < WS-PERIOD-START-ELAPSED          00026400
026500                 MOVE WS-ARG-ELAPSED TO WS-PERIOD-START-ELAPSED   00026500
026600             END-IF                                               00026600
026700             MOVE CDR-END-DATE TO WS-ARG-DATE                     00026700
026800             MOVE CDR-END-TIME TO WS-ARG-TIME                     00026800
026900             CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,       00026900
027000                 WS-ARG-ELAPSED                                   00027000
027100             IF WS-ARG-ELAPSED > WS-PERIOD-END-ELAPSED            00027100
027200                 MOVE WS-ARG-ELAPSED TO WS-PERIOD-END-ELAPSED     00027200
027300             END-IF                                               00027300
027400     END-READ.                                                    00027400
027500 2610-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 2700-COMPUTE-MONTH-PERIOD.                                       00027800
027900     MOVE PARM-MONTH-IN (1:4) TO WS-MONTH-CCYY.                   00027900
028000     MOVE PARM-MONTH-IN (6:2) TO WS-MONTH-MM.                     00028000
028100     MOVE WS-MONTH-CCYY TO WS-ARG-DATE (1:4).                     00028100
028200     MOVE WS-MONTH-MM   TO WS-ARG-DATE (5:2).                     00028200
028300     MOVE '01'           TO WS-ARG-DATE (7:2).                    00028300
028400     MOVE ZERO TO WS-ARG-TIME.                                    00028400
028500     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00028500
028600         WS-ARG-ELAPSED.                                          00028600
028700     MOVE WS-ARG-ELAPSED TO WS-PERIOD-START-ELAPSED.              00028700
028800*                                                                 00028800
028900     IF WS-MONTH-MM = 12                                          00028900
029000         COMPUTE WS-NEXT-CCYY = WS-MONTH-CCYY + 1                 00029000
029100         MOVE 1 TO WS-NEXT-MM                                     00029100
029200     ELSE                                                         00029200
029300         MOVE WS-MONTH-CCYY TO WS-NEXT-CCYY                       00029300
029400         COMPUTE WS-NEXT-MM = WS-MONTH-MM + 1                     00029400
029500     END-IF.                                                      00029500
029600     MOVE WS-NEXT-CCYY TO WS-ARG-DATE (1:4).                      00029600
029700     MOVE WS-NEXT-MM   TO WS-ARG-DATE (5:2).                      00029700
029800     MOVE '01'          TO WS-ARG-DATE (7:2).                     00029800
029900     MOVE ZERO TO WS-ARG-TIME.                                    00029900
030000     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00030000
030100         WS-ARG-ELAPSED.                                          00030100
030200     COMPUTE WS-PERIOD-END-ELAPSED = WS-ARG-ELAPSED - 1.          00030200
030300     DISPLAY 'CDR200 - REPORTING PERIOD CCYYMM: '                 00030300
030400             WS-MONTH-CCYYMM.                                     00030400
030500 2700-EXIT.                                                       00030500
030600     EXIT.                                                        00030600
030700*                                                                 00030700
030800 3000-SELECT-AND-ACCUMULATE.                                      00030800
030900     MOVE 0 TO WS-SELECTED-COUNT.                                 00030900
031000     MOVE 0 TO WS-IN-SECONDS.                                     00031000
031100     MOVE 0 TO WS-OUT-SECONDS.                                    00031100
031200     OPEN INPUT CDR-FILE.                                         00031200
031300     MOVE SPACES TO WS-CDRFILE-EOF.                               00031300
031400     PERFORM 3100-PROCESS-ONE-RECORD THRU 3100-EXIT               00031400
031500         UNTIL WS-CDRFILE-EOF = 'Y'.                              00031500
031600     CLOSE CDR-FILE.                                              00031600
031700 3000-EXIT.                                                       00031700
031800     EXIT.                                                        00031800
031900*                                                                 00031900
032000 3100-PROCESS-ONE-RECORD.                                         00032000
032100     READ CDR-FILE                                                00032100
032200         AT END                                                   00032200
032300             MOVE 'Y' TO WS-CDRFILE-EOF                           00032300
032400         NOT AT END                                               00032400
032500             PERFORM 3200-TEST-AND-ADD THRU 3200-EXIT             00032500
032600     END-READ.                                                    00032600
032700 3100-EXIT.                                                       00032700
032800     EXIT.                                                        00032800
032900*                                                                 00032900
033000 3200-TEST-AND-ADD.                                               00033000
033100     IF CDR-CALLER-NUMBER = WS-NORM-MSISDN                        00033100
033200        OR CDR-RECEIVER-NUMBER = WS-NORM-MSISDN                   00033200
033300         MOVE CDR-START-DATE TO WS-ARG-DATE                       00033300
033400         MOVE CDR-START-TIME TO WS-ARG-TIME                       00033400
033500         CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,           00033500
033600             WS-REC-START-ELAPSED                                 00033600
033700         IF WS-REC-START-ELAPSED >= WS-PERIOD-START-ELAPSED       00033700
033800            AND WS-REC-START-ELAPSED <= WS-PERIOD-END-ELAPSED     00033800
033900             ADD 1 TO WS-SELECTED-COUNT                           00033900
034000             MOVE CDR-END-DATE TO WS-ARG-DATE                     00034000
034100             MOVE CDR-END-TIME TO WS-ARG-TIME                     00034100
034200             CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,       00034200
034300                 WS-REC-END-ELAPSED                               00034300
034400             COMPUTE WS-REC-DURATION =                            00034400
034500                 WS-REC-END-ELAPSED - WS-REC-START-ELAPSED        00034500
034600             IF CDR-TYPE-OUTGOING                                 00034600
034700                AND CDR-CALLER-NUMBER = WS-NORM-MSISDN            00034700
034800                 ADD WS-REC-DURATION TO WS-OUT-SECONDS            00034800
034900             ELSE                                                 00034900
035000                IF CDR-TYPE-INCOMING                              00035000
035100                   AND CDR-RECEIVER-NUMBER = WS-NORM-MSISDN       00035100
035200                    ADD WS-REC-DURATION TO WS-IN-SECONDS          00035200
035300                END-IF                                            00035300
035400             END-IF                                               00035400
035500         END-IF                                                   00035500
035600     END-IF.                                                      00035600
035700 3200-EXIT.                                                       00035700
035800     EXIT.                                                        00035800
035900*                                                                 00035900
036000 4000-BUILD-AND-WRITE-REPORT.                                     00036000
036100     MOVE WS-IN-SECONDS TO WS-FMT-SECONDS.                        00036100
036200     PERFORM 9000-FORMAT-HHMMSS THRU 9000-EXIT.                   00036200
036300     MOVE WS-FMT-RESULT TO UDR-INCOMING-HHMMSS.                   00036300
036400     MOVE WS-OUT-SECONDS TO WS-FMT-SECONDS.                       00036400
036500     PERFORM 9000-FORMAT-HHMMSS THRU 9000-EXIT.                   00036500
036600     MOVE WS-FMT-RESULT TO UDR-OUTGOING-HHMMSS.                   00036600
036700*                                                                 00036700
036800     MOVE WS-NORM-MSISDN   TO UDR-MSISDN.                         00036800
036900     MOVE WS-IN-SECONDS    TO UDR-INCOMING-SECONDS.               00036900
037000     MOVE WS-OUT-SECONDS   TO UDR-OUTGOING-SECONDS.               00037000
037100*                                                                 00037100
037200     OPEN OUTPUT UDR-REPORT-FILE.                                 00037200
037300     IF WS-UDRRPT-STATUS NOT = '00'                               00037300
037400         DISPLAY 'ERROR OPENING UDR REPORT FILE. RC: '            00037400
037500                 WS-UDRRPT-STATUS                                 00037500
037600         MOVE 16 TO RETURN-CODE                                   00037600
037700         STOP RUN                                                 00037700
037800     END-IF.                                                      00037800
037900     WRITE UDR-REPORT-REC FROM WS-UDR-LINE.                       00037900
038000     CLOSE UDR-REPORT-FILE.                                       00038000
038100 4000-EXIT.                                                       00038100
038200     EXIT.                                                        00038200
038300*                                                                 00038300
038400 9000-FORMAT-HHMMSS.                                              00038400
038500*    BUSINESS RULE - HH IS NOT MODULO 24, MAY EXCEED TWO DIGITS   00038500
038600*    ON A HEAVY-USE SUBSCRIBER.                                   00038600
038700     DIVIDE WS-FMT-SECONDS BY 3600                                00038700
038800         GIVING WS-FMT-HH-ED REMAINDER WS-FMT-REM.                00038800
038900     DIVIDE WS-FMT-REM BY 60                                      00038900
039000         GIVING WS-FMT-MM-ED REMAINDER WS-FMT-SS-ED.              00039000
039100     STRING WS-FMT-HH-ED ':' WS-FMT-MM-ED ':' WS-FMT-SS-ED        00039100
039200         DELIMITED BY SIZE INTO WS-FMT-RESULT.                    00039200
039300 9000-EXIT.                                                       00039300
039400     EXIT.                                                        00039400
