000100***************************************************************** 00000100
000200* COPYBOOK:  CDRREC                                               00000200
000300*                                                                 00000300
000400* CALL DETAIL RECORD - ONE ENTRY PER COMPLETED CALL BETWEEN TWO   00000400
000500* ROSTER SUBSCRIBERS.  FIXED, 80-BYTE RECORDS.  THE GENERATION RUN00000500
000600* WRITES THESE IN START-TIME ORDER; EVERY REPORTING PROGRAM SCANS 00000600
000700* THIS FILE FULL-SEQUENTIAL - THERE IS NO INDEXED ACCESS TO IT.   00000700
000800*                                                                 00000800
000900* MAINTENANCE                                                     00000900
001000*-------|----------|-----|------------------------------------    00001000
001100* CDR-01|1989-04-10| RHS | ORIGINAL LAYOUT FOR PILOT MEDIATION RUN00001100
001200* CDR-07|1991-11-02| RHS | ADDED NUMERIC REDEFINES OF START/END   00001200
001300*       |          |     | STAMPS SO THE REPORT PROGRAMS COULD    00001300
001400*       |          |     | COMPARE TIMESTAMPS WITHOUT UNSTRING    00001400
001500*-------|----------|-----|------------------------------------    00001500
001600***************************************************************** 00001600
001700 01  CDR-RECORD.                                                  00001700
001800     05  CDR-CALL-TYPE           PIC X(02).                       00001800
001900         88  CDR-TYPE-OUTGOING           VALUE '01'.              00001900
002000         88  CDR-TYPE-INCOMING           VALUE '02'.              00002000
002100     05  CDR-CALLER-NUMBER       PIC X(15).                       00002100
002200     05  CDR-RECEIVER-NUMBER     PIC X(15).                       00002200
002300     05  CDR-START-STAMP.                                         00002300
002400         10  CDR-START-DATE      PIC 9(08).                       00002400
002500         10  CDR-START-TIME      PIC 9(06).                       00002500
002600     05  CDR-START-STAMP-N REDEFINES CDR-START-STAMP              00002600
002700                                 PIC 9(14).                       00002700
002800     05  CDR-END-STAMP.                                           00002800
002900         10  CDR-END-DATE        PIC 9(08).                       00002900
003000         10  CDR-END-TIME        PIC 9(06).                       00003000
003100     05  CDR-END-STAMP-N REDEFINES CDR-END-STAMP                  00003100
003200                                 PIC 9(14).                       00003200
003300     05  FILLER                  PIC X(20).                       00003300
