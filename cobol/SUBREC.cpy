000100***************************************************************** 00000100
000200* COPYBOOK:  SUBREC                                               00000200
000300*                                                                 00000300
000400* SUBSCRIBER ROSTER RECORD - ONE ENTRY PER MSISDN CARRIED IN THE  00000400
000500* NIGHTLY MEDIATION RUN.  FIXED, 40-BYTE RECORDS, LOADED IN ROSTER00000500
000600* ORDER AND READ IN FULL BY THE GENERATION STEP ONLY - REPORTING  00000600
000700* PROGRAMS DO NOT OPEN THIS FILE, THEY SCAN THE CDR FILE DIRECTLY.00000700
000800*                                                                 00000800
000900* MAINTENANCE                                                     00000900
001000*-------|----------|-----|------------------------------------    00001000
001100* CDR-01|1989-04-10| RHS | ORIGINAL LAYOUT FOR PILOT ROSTER       00001100
001200*-------|----------|-----|------------------------------------    00001200
001300***************************************************************** 00001300
001400 01  SUBSCRIBER-RECORD.                                           00001400
001500     05  SUB-MSISDN              PIC X(15).                       00001500
001600     05  SUB-STATUS              PIC X(01)   VALUE 'A'.           00001600
001700         88  SUB-ACTIVE                      VALUE 'A'.           00001700
001800         88  SUB-INACTIVE                    VALUE 'I'.           00001800
001900     05  FILLER                  PIC X(24).                       00001900
