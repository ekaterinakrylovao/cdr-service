000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDRDATE                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  R H SUTTER                                            00000600
000700*                                                                 00000700
000800* INVERSE OF CDRSECS - GIVEN AN ELAPSED-SECONDS INTEGER, RETURNS  00000800
000900* THE EQUIVALENT CCYYMMDD DATE AND HHMMSS TIME.  CALLED BY CDR100 00000900
001000* TO TURN A CALL START INSTANT PLUS A RANDOM DURATION BACK INTO A 00001000
001100* CDR-END-TIME TIMESTAMP.  USES THE INVERSE JULIAN DAY ALGORITHM -00001100
001200* MUST BE KEPT IN STEP WITH CDRSECS.                              00001200
001300*                                                                 00001300
001400* CHANGE LOG                                                      00001400
001500*-------|----------|-----|------------------------------------    00001500
001600* CDR-05|1989-04-12| RHS | ORIGINAL VERSION, PAIRED WITH CDRSECS  00001600
001700* CDR-20|1991-08-06| JMD | CORRECTED WS-JW-M CENTURY-BOUNDARY BUG 00001700
001800*       |          |     | REPORTED AGAINST THE FEB 29 1992 TEST  00001800
001900*       |          |     | DECK - SAME ROOT CAUSE AS CDR-19 IN    00001900
002000*       |          |     | CDRSECS                                00002000
002100* Y2K-08|1998-11-30| TLV | YEAR 2000 REMEDIATION - RETURN DATE IS 00002100
002200*       |          |     | NOW FULL CCYYMMDD, NO 2-DIGIT YEAR     00002200
002300*       |          |     | TRUNCATION ANYWHERE IN THIS PROGRAM    00002300
002400* CDR-59|2003-06-19| PNK | RESTOWED FOR THE CDR300 EXTRACT PROGRAM00002400
002500*-------|----------|-----|------------------------------------    00002500
002600****************************************************************  00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. CDRDATE.                                             00002800
002900 AUTHOR. R H SUTTER.                                              00002900
003000 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003000
003100 DATE-WRITTEN. 04/12/89.                                          00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003300
003400*                                                                 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100*                                                                 00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400*                                                                 00004400
004500 01  WS-JULIAN-WORK.                                              00004500
004600     05  WS-JW-JDN               PIC S9(9)   COMP.                00004600
004700     05  WS-JW-A                 PIC S9(9)   COMP.                00004700
004800     05  WS-JW-B                 PIC S9(9)   COMP.                00004800
004900     05  WS-JW-C                 PIC S9(9)   COMP.                00004900
005000     05  WS-JW-D                 PIC S9(9)   COMP.                00005000
005100     05  WS-JW-E                 PIC S9(9)   COMP.                00005100
005200     05  WS-JW-M                 PIC S9(9)   COMP.                00005200
005300     05  WS-JW-M-DIV-10          PIC S9(9)   COMP.                00005300
005400     05  FILLER                  PIC X(04).                       00005400
005500*                                                                 00005500
005600 01  WS-TIME-WORK.                                                00005600
005700     05  WS-TW-SECS-OF-DAY       PIC S9(9)   COMP.                00005700
005800     05  WS-TW-REMAINDER         PIC S9(9)   COMP.                00005800
005900     05  FILLER                  PIC X(04).                       00005900
006000*                                                                 00006000
006100 LINKAGE SECTION.                                                 00006100
006200*                                                                 00006200
006300 01  LK-ELAPSED-SECONDS          PIC S9(11)  COMP.                00006300
006400*                                                                 00006400
006500 01  LK-CDR-DATE                 PIC 9(8).                        00006500
006600 01  LK-CDR-DATE-CCYY REDEFINES LK-CDR-DATE.                      00006600
006700     05  LK-CCYY                 PIC 9(4).                        00006700
006800     05  LK-MM                   PIC 9(2).                        00006800
006900     05  LK-DD                   PIC 9(2).                        00006900
007000 01  LK-CDR-DATE-CENT REDEFINES LK-CDR-DATE.                      00007000
007100     05  LK-CENTURY              PIC 9(2).                        00007100
007200     05  LK-YY                   PIC 9(2).                        00007200
007300     05  LK-MMDD                 PIC 9(4).                        00007300
007400*                                                                 00007400
007500 01  LK-CDR-TIME                 PIC 9(6).                        00007500
007600 01  LK-CDR-TIME-PARTS REDEFINES LK-CDR-TIME.                     00007600
007700     05  LK-HH                   PIC 9(2).                        00007700
007800     05  LK-MI                   PIC 9(2).                        00007800
007900     05  LK-SS                   PIC 9(2).                        00007900
008000*                                                                 00008000
008100****************************************************************  00008100
008200 PROCEDURE DIVISION USING LK-ELAPSED-SECONDS, LK-CDR-DATE,        00008200
008300     LK-CDR-TIME.                                                 00008300
008400****************************************************************  00008400
008500*                                                                 00008500
008600 0000-MAIN-LOGIC.                                                 00008600
008700     PERFORM 2000-SPLIT-DAYS-AND-SECS THRU 2000-EXIT.             00008700
008800     PERFORM 3000-FORMAT-TIME-OF-DAY THRU 3000-EXIT.              00008800
008900     PERFORM 4000-INVERT-JULIAN-DAY THRU 4000-EXIT.               00008900
009000     GOBACK.                                                      00009000
009100*                                                                 00009100
009200 2000-SPLIT-DAYS-AND-SECS.                                        00009200
009300     DIVIDE LK-ELAPSED-SECONDS BY 86400                           00009300
009400         GIVING WS-JW-JDN REMAINDER WS-TW-SECS-OF-DAY.            00009400
009500 2000-EXIT.                                                       00009500
009600     EXIT.                                                        00009600
009700*                                                                 00009700
009800 3000-FORMAT-TIME-OF-DAY.                                         00009800
009900     DIVIDE WS-TW-SECS-OF-DAY BY 3600                             00009900
010000         GIVING LK-HH REMAINDER WS-TW-REMAINDER.                  00010000
010100     DIVIDE WS-TW-REMAINDER BY 60                                 00010100
010200         GIVING LK-MI REMAINDER LK-SS.                            00010200
010300 3000-EXIT.                                                       00010300
010400     EXIT.                                                        00010400
010500*                                                                 00010500
010600 4000-INVERT-JULIAN-DAY.                                          00010600
010700*    CDR-20 - FLIEGEL/VAN FLANDERN INVERSE - MUST STAY IN STEP    00010700
010800*    WITH THE FORWARD FORMULA IN CDRSECS.                         00010800
010900     COMPUTE WS-JW-A = WS-JW-JDN + 32044.                         00010900
011000     COMPUTE WS-JW-B = ((4 * WS-JW-A) + 3) / 146097.              00011000
011100     COMPUTE WS-JW-C = WS-JW-A - ((146097 * WS-JW-B) / 4).        00011100
011200     COMPUTE WS-JW-D = ((4 * WS-JW-C) + 3) / 1461.                00011200
011300     COMPUTE WS-JW-E = WS-JW-C - ((1461 * WS-JW-D) / 4).          00011300
011400     COMPUTE WS-JW-M = ((5 * WS-JW-E) + 2) / 153.                 00011400
011500     COMPUTE WS-JW-M-DIV-10 = WS-JW-M / 10.                       00011500
011600     COMPUTE LK-DD =                                              00011600
011700         WS-JW-E - (((153 * WS-JW-M) + 2) / 5) + 1.               00011700
011800     COMPUTE LK-MM = WS-JW-M + 3 - (12 * WS-JW-M-DIV-10).         00011800
011900     COMPUTE LK-CCYY =                                            00011900
012000         (100 * WS-JW-B) + WS-JW-D - 4800 + WS-JW-M-DIV-10.       00012000
012100 4000-EXIT.                                                       00012100
012200     EXIT.                                                        00012200
