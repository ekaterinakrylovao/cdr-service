000100***************************************************************** 00000100
000200* COPYBOOK:  UDRREC                                               00000200
000300*                                                                 00000300
000400* USAGE DETAIL RECORD - ONE SUMMARY LINE PER SUBSCRIBER, EMITTED  00000400
000500* BY THE UDR REPORT PROGRAMS.  WORKING-STORAGE LAYOUT ONLY - THE  00000500
000600* FD RECORD IN EACH REPORT PROGRAM IS A PLAIN PIC X(68) AND THIS  00000600
000700* AREA IS MOVED TO IT BEFORE THE WRITE.  COMMA-DELIMITED, NO HDR  00000700
000800*                                                                 00000800
000900* MAINTENANCE                                                     00000900
001000*-------|----------|-----|------------------------------------    00001000
001100* CDR-02|1989-04-22| RHS | ORIGINAL SUMMARY LINE LAYOUT           00001100
001200*-------|----------|-----|------------------------------------    00001200
001300***************************************************************** 00001300
001400 01  WS-UDR-LINE.                                                 00001400
001500     05  UDR-MSISDN               PIC X(15).                      00001500
001600     05  FILLER                   PIC X(01)   VALUE ','.          00001600
001700     05  UDR-INCOMING-SECONDS     PIC 9(09).                      00001700
001800     05  FILLER                   PIC X(01)   VALUE ','.          00001800
001900     05  UDR-OUTGOING-SECONDS     PIC 9(09).                      00001900
002000     05  FILLER                   PIC X(01)   VALUE ','.          00002000
002100     05  UDR-INCOMING-HHMMSS      PIC X(08).                      00002100
002200     05  FILLER                   PIC X(01)   VALUE ','.          00002200
002300     05  UDR-OUTGOING-HHMMSS      PIC X(08).                      00002300
002400     05  FILLER                   PIC X(14).                      00002400
