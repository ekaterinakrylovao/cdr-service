000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDR100                                                00000400
000500*                                                                 00000500
000600* AUTHOR :  R H SUTTER                                            00000600
000700*                                                                 00000700
000800* NIGHTLY CDR GENERATION DRIVER.  CLEARS THE SUBSCRIBER AND CDR   00000800
000900* FILES, LOADS THE FIXED PILOT ROSTER, THEN SYNTHESIZES 1 TO 100  00000900
001000* CALLS PER SUBSCRIBER OVER THE TRAILING 365 DAYS AND WRITES THEM 00001000
001100* TO THE CDR FILE IN START-TIME ORDER.  ADAPTED FROM SAM1 - KEEPS 00001100
001200* SAM1'S FILE-STATUS AND OPEN-CHECK STYLE BUT REPLACES THE        00001200
001300* TRANSACTION-UPDATE LOGIC WITH THE MEDIATION GENERATION RULES.   00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*-------|----------|-----|------------------------------------    00001600
001700* CDR-01|1989-04-15| RHS | ORIGINAL VERSION, ADAPTED FROM SAM1    00001700
001800* CDR-11|1990-02-08| JMD | ROSTER RAISED FROM 6 TO 10 MSISDNS     00001800
001900* CDR-22|1990-09-03| JMD | CALL COUNT CEILING RAISED TO 100/SUB   00001900
002000* CDR-41|1995-01-19| KOK | REPLACED SORT-VERB PROTOTYPE WITH CALL 00002000
002100*       |          |     | TO CDRSORT - SORT UTILITY WAS NOT      00002100
002200*       |          |     | AVAILABLE ON THE MEDIATION LPAR        00002200
002300* Y2K-01|1998-11-30| TLV | YEAR 2000 REMEDIATION - ADDED CENTURY  00002300
002400*       |          |     | WINDOWING IN 3000-COMPUTE-ANCHOR-DATE, 00002400
002500*       |          |     | RUN DATE NO LONGER ASSUMED 19XX        00002500
002600* CDR-55|2003-06-19| PNK | RENAMED FROM SAM1 TO CDR100 UNDER THE  00002600
002700*       |          |     | MEDIATION SUBSYSTEM NAMING STANDARD    00002700
002800*-------|----------|-----|------------------------------------    00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. CDR100.                                              00003100
003200 AUTHOR. R H SUTTER.                                              00003200
003300 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003300
003400 DATE-WRITTEN. 04/15/89.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600*                                                                 00004600
004700     SELECT SUBSCRIBER-FILE ASSIGN TO SUBFILE                     00004700
004800         ORGANIZATION IS SEQUENTIAL                               00004800
004900         FILE STATUS  IS  WS-SUBFILE-STATUS.                      00004900
005000*                                                                 00005000
005100     SELECT CDR-FILE ASSIGN TO CDRFILE                            00005100
005200         ORGANIZATION IS SEQUENTIAL                               00005200
005300         FILE STATUS  IS  WS-CDRFILE-STATUS.                      00005300
005400*                                                                 00005400
005500****************************************************************  00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800*                                                                 00005800
005900 FD  SUBSCRIBER-FILE                                              00005900
006000     RECORDING MODE IS F                                          00006000
006100     BLOCK CONTAINS 0 RECORDS.                                    00006100
006200 COPY SUBREC.                                                     00006200
006300*                                                                 00006300
006400 FD  CDR-FILE                                                     00006400
006500     RECORDING MODE IS F                                          00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 COPY CDRREC.                                                     00006700
006800*                                                                 00006800
006900****************************************************************  00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100****************************************************************  00007100
007200*                                                                 00007200
007300 01  SYSTEM-DATE-AND-TIME.                                        00007300
007400     05  CURRENT-DATE-YMD.                                        00007400
007500         10  CURRENT-YY          PIC 9(2).                        00007500
007600         10  CURRENT-MM          PIC 9(2).                        00007600
007700         10  CURRENT-DD          PIC 9(2).                        00007700
007800     05  CURRENT-TIME-HMS.                                        00007800
007900         10  CURRENT-HH          PIC 9(2).                        00007900
008000         10  CURRENT-MI          PIC 9(2).                        00008000
008100         10  CURRENT-SS          PIC 9(2).                        00008100
008200         10  CURRENT-HS          PIC 9(2).                        00008200
008300     05  FILLER                  PIC X(01).                       00008300
008400*                                                                 00008400
008500 01  WS-FIELDS.                                                   00008500
008600     05  WS-SUBFILE-STATUS       PIC X(2)  VALUE SPACES.          00008600
008700     05  WS-CDRFILE-STATUS       PIC X(2)  VALUE SPACES.          00008700
008800     05  WS-SUBFILE-EOF          PIC X     VALUE SPACES.          00008800
008900     05  FILLER                  PIC X(03).                       00008900
009000*                                                                 00009000
009100* CDR-11 - FIXED PILOT ROSTER, TEN MSISDNS, LOADED IN LIST ORDER. 00009100
009200 01  WS-ROSTER-LITERAL           PIC X(150) VALUE                 00009200
009300     '100000000000001100000000000002100000000000003100000000'     00009300
009400     '000004100000000000005100000000000006100000000000007100'     00009400
009500     '000000000008100000000000009100000000000010'.                00009500
009600 01  WS-ROSTER-SEED-TABLE REDEFINES WS-ROSTER-LITERAL.            00009600
009700     05  WRS-SEED-MSISDN         PIC X(15) OCCURS 10 TIMES.       00009700
009800*                                                                 00009800
009900 77  WS-ROSTER-COUNT             PIC S9(4)  COMP VALUE 0.         00009900
010000 77  WS-ROSTER-IX                PIC S9(4)  COMP VALUE 0.         00010000
010100*                                                                 00010100
010200 01  WS-ROSTER-TABLE.                                             00010200
010300     05  WRT-ROSTER-ENTRY OCCURS 10 TIMES.                        00010300
010400         10  WRT-MSISDN          PIC X(15).                       00010400
010500*                                                                 00010500
010600* CDR-22 - IN-MEMORY CDR STAGING TABLE BEFORE THE SORT/WRITE PASS.00010600
010700* SHAPE MUST STAY IN STEP WITH THE LINKAGE TABLE IN CDRSORT.      00010700
010800 77  WS-CDR-COUNT                PIC S9(8)  COMP VALUE 0.         00010800
010900*                                                                 00010900
011000 01  WS-CDR-TABLE.                                                00011000
011100     05  WCT-ENTRY OCCURS 0 TO 1000 TIMES                         00011100
011200                 DEPENDING ON WS-CDR-COUNT.                       00011200
011300         10  WCT-CALL-TYPE       PIC X(02).                       00011300
011400             88  WCT-TYPE-OUTGOING       VALUE '01'.              00011400
011500             88  WCT-TYPE-INCOMING       VALUE '02'.              00011500
011600         10  WCT-CALLER-NUMBER   PIC X(15).                       00011600
011700         10  WCT-RECEIVER-NUMBER PIC X(15).                       00011700
011800         10  WCT-START-STAMP-N   PIC 9(14).                       00011800
011900         10  WCT-START-STAMP-G REDEFINES WCT-START-STAMP-N.       00011900
012000             15  WCT-START-DATE  PIC 9(08).                       00012000
012100             15  WCT-START-TIME  PIC 9(06).                       00012100
012200         10  WCT-END-STAMP-N     PIC 9(14).                       00012200
012300         10  WCT-END-STAMP-G REDEFINES WCT-END-STAMP-N.           00012300
012400             15  WCT-END-DATE    PIC 9(08).                       00012400
012500             15  WCT-END-TIME    PIC 9(06).                       00012500
012600         10  FILLER              PIC X(06).                       00012600
012700*                                                                 00012700
012800* Y2K-01 - RUN DATE WITH FULL CENTURY, AND THE 1-YEAR-BACK ANCHOR 00012800
012900 01  WS-RUN-DATE.                                                 00012900
013000     05  WS-RUN-CCYY             PIC 9(4).                        00013000
013100     05  WS-RUN-MM               PIC 9(2).                        00013100
013200     05  WS-RUN-DD               PIC 9(2).                        00013200
013300 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                          00013300
013400                             PIC 9(8).                            00013400
013500*                                                                 00013500
013600 77  WS-ANCHOR-ELAPSED           PIC S9(11) COMP VALUE 0.         00013600
013700 77  WS-CALL-START-ELAPSED       PIC S9(11) COMP VALUE 0.         00013700
013800 77  WS-CALL-END-ELAPSED         PIC S9(11) COMP VALUE 0.         00013800
013900*                                                                 00013900
014000 01  WS-DATE-CALL-ARGS.                                           00014000
014100     05  WS-ARG-DATE             PIC 9(8).                        00014100
014200     05  WS-ARG-TIME             PIC 9(6).                        00014200
014300     05  WS-ARG-ELAPSED          PIC S9(11) COMP.                 00014300
014400     05  FILLER                  PIC X(01).                       00014400
014500*                                                                 00014500
014600 01  WORK-VARIABLES.                                              00014600
014700     05  WS-SUB-IX                PIC S9(4)  COMP.                00014700
014800     05  WS-CALL-IX               PIC S9(4)  COMP.                00014800
014900     05  WS-WRITE-IX              PIC S9(8)  COMP.                00014900
015000     05  WS-CALL-COUNT-FOR-SUB    PIC S9(4)  COMP.                00015000
015100     05  WS-DAY-OFFSET            PIC S9(4)  COMP.                00015100
015200     05  WS-CALL-HOUR             PIC S9(4)  COMP.                00015200
015300     05  WS-CALL-MINUTE           PIC S9(4)  COMP.                00015300
015400     05  WS-CALL-SECOND           PIC S9(4)  COMP.                00015400
015500     05  WS-CALL-DURATION         PIC S9(5)  COMP.                00015500
015600     05  WS-CALL-TYPE-WORK        PIC X(02).                      00015600
015700     05  WS-CALLER-MSISDN         PIC X(15).                      00015700
015800     05  WS-RECEIVER-MSISDN       PIC X(15).                      00015800
015900     05  FILLER                   PIC X(02).                      00015900
016000*                                                                 00016000
016100* CDR-41 - HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR.  THE MEDIA- 00016100
016200* LPAR CARRIES NO VENDOR RANDOM-NUMBER UTILITY, SO CALL COUNTS,   00016200
016300* TIMING, DURATION, RECEIVER AND CALL TYPE ALL COME FROM THIS ONE 00016300
016400* SEED STREAM.                                                    00016400
016500 77  WS-RANDOM-SEED               PIC S9(9)  COMP VALUE 17.       00016500
016600 77  WS-RANDOM-PRODUCT            PIC S9(18) COMP.                00016600
016700 77  WS-RANDOM-QUOTIENT           PIC S9(9)  COMP.                00016700
016800 77  WS-RANDOM-LOW                PIC S9(9)  COMP.                00016800
016900 77  WS-RANDOM-HIGH               PIC S9(9)  COMP.                00016900
017000 77  WS-RANDOM-RANGE              PIC S9(9)  COMP.                00017000
017100 77  WS-RANDOM-RESULT             PIC S9(9)  COMP.                00017100
017200*                                                                 00017200
017300****************************************************************  00017300
017400 PROCEDURE DIVISION.                                              00017400
017500****************************************************************  00017500
017600*                                                                 00017600
017700 0000-MAIN-LOGIC.                                                 00017700
017800     ACCEPT CURRENT-DATE-YMD FROM DATE.                           00017800
017900     ACCEPT CURRENT-TIME-HMS FROM TIME.                           00017900
018000     DISPLAY 'CDR100 STARTED - GENERATE CDR POPULATION'.          00018000
018100     PERFORM 1000-CLEAR-AND-LOAD-ROSTER THRU 1000-EXIT.           00018100
018200     PERFORM 2000-READ-ROSTER-INTO-MEMORY THRU 2000-EXIT.         00018200
018300     PERFORM 3000-COMPUTE-ANCHOR-DATE THRU 3000-EXIT.             00018300
018400     PERFORM 4000-GENERATE-ALL-SUBSCRIBERS THRU 4000-EXIT.        00018400
018500     PERFORM 5000-SORT-CDR-TABLE THRU 5000-EXIT.                  00018500
018600     PERFORM 6000-WRITE-CDR-FILE THRU 6000-EXIT.                  00018600
018700     DISPLAY 'CDR100 COMPLETE - RECORDS WRITTEN: ' WS-CDR-COUNT.  00018700
018800     GOBACK.                                                      00018800
018900*                                                                 00018900
019000 1000-CLEAR-AND-LOAD-ROSTER.                                      00019000
019100     OPEN OUTPUT SUBSCRIBER-FILE.                                 00019100
019200     IF WS-SUBFILE-STATUS NOT = '00'                              00019200
019300         DISPLAY 'ERROR OPENING SUBSCRIBER FILE. RC: '            00019300
019400                 WS-SUBFILE-STATUS                                00019400
019500         MOVE 16 TO RETURN-CODE                                   00019500
019600         STOP RUN                                                 00019600
019700     END-IF.                                                      00019700
019800     PERFORM 1100-WRITE-ONE-SUBSCRIBER THRU 1100-EXIT             00019800
019900         VARYING WS-ROSTER-IX FROM 1 BY 1                         00019900
020000         UNTIL WS-ROSTER-IX > 10.                                 00020000
020100     CLOSE SUBSCRIBER-FILE.                                       00020100
020200     OPEN OUTPUT CDR-FILE.                                        00020200
020300     IF WS-CDRFILE-STATUS NOT = '00'                              00020300
020400         DISPLAY 'ERROR CLEARING CDR FILE. RC: ' WS-CDRFILE-STATUS00020400
020500         MOVE 16 TO RETURN-CODE                                   00020500
020600         STOP RUN                                                 00020600
020700     END-IF.                                                      00020700
020800     CLOSE CDR-FILE.                                              00020800
020900 1000-EXIT.                                                       00020900
021000     EXIT.                                                        00021000
021100*                                                                 00021100
021200 1100-WRITE-ONE-SUBSCRIBER.                                       00021200
021300     MOVE WRS-SEED-MSISDN (WS-ROSTER-IX) TO SUB-MSISDN.           00021300
021400     MOVE 'A' TO SUB-STATUS.                                      00021400
021500     WRITE SUBSCRIBER-RECORD.                                     00021500
021600 1100-EXIT.                                                       00021600
021700     EXIT.                                                        00021700
021800*                                                                 00021800
021900 2000-READ-ROSTER-INTO-MEMORY.                                    00021900
022000     OPEN INPUT SUBSCRIBER-FILE.                                  00022000
022100     IF WS-SUBFILE-STATUS NOT = '00'                              00022100
022200         DISPLAY 'ERROR REOPENING SUBSCRIBER FILE. RC: '          00022200
022300                 WS-SUBFILE-STATUS                                00022300
022400         MOVE 16 TO RETURN-CODE                                   00022400
022500         STOP RUN                                                 00022500
022600     END-IF.                                                      00022600
022700     MOVE 0 TO WS-ROSTER-COUNT.                                   00022700
022800     MOVE SPACES TO WS-SUBFILE-EOF.                               00022800
022900     PERFORM 2100-READ-ONE-SUBSCRIBER THRU 2100-EXIT              00022900
023000         UNTIL WS-SUBFILE-EOF = 'Y'.                              00023000
023100     CLOSE SUBSCRIBER-FILE.                                       00023100
023200 2000-EXIT.                                                       00023200
023300     EXIT.                                                        00023300
023400*                                                                 00023400
023500 2100-READ-ONE-SUBSCRIBER.                                        00023500
023600     READ SUBSCRIBER-FILE                                         00023600
023700         AT END                                                   00023700
023800             MOVE 'Y' TO WS-SUBFILE-EOF                           00023800
023900         NOT AT END                                               00023900
024000             ADD 1 TO WS-ROSTER-COUNT                             00024000
024100             MOVE SUB-MSISDN                                      00024100
024200                 TO WRT-MSISDN (WS-ROSTER-COUNT)                  00024200
024300     END-READ.                                                    00024300
024400 2100-EXIT.                                                       00024400
024500     EXIT.                                                        00024500
024600*                                                                 00024600
024700 3000-COMPUTE-ANCHOR-DATE.                                        00024700
024800*    Y2K-01 - WINDOW THE 2-DIGIT RUN YEAR INTO A FULL CENTURY.    00024800
024900     IF CURRENT-YY < 50                                           00024900
025000         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YY                  00025000
025100     ELSE                                                         00025100
025200         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YY                  00025200
025300     END-IF.                                                      00025300
025400     MOVE CURRENT-MM TO WS-RUN-MM.                                00025400
025500     MOVE CURRENT-DD TO WS-RUN-DD.                                00025500
025600     MOVE WS-RUN-DATE-N TO WS-ARG-DATE.                           00025600
025700     MOVE ZERO TO WS-ARG-TIME.                                    00025700
025800     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00025800
025900         WS-ARG-ELAPSED.                                          00025900
026000     COMPUTE WS-ANCHOR-ELAPSED = WS-ARG-ELAPSED - 31536000.       00026000
026100 3000-EXIT.                                                       00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 4000-GENERATE-ALL-SUBSCRIBERS.                                   00026400
026500     PERFORM 4100-GENERATE-ONE-SUBSCRIBER THRU 4100-EXIT          00026500
026600         VARYING WS-SUB-IX FROM 1 BY 1                            00026600
026700         UNTIL WS-SUB-IX > WS-ROSTER-COUNT.                       00026700
026800 4000-EXIT.                                                       00026800
026900     EXIT.                                                        00026900
027000*                                                                 00027000
027100 4100-GENERATE-ONE-SUBSCRIBER.                                    00027100
027200     MOVE WRT-MSISDN (WS-SUB-IX) TO WS-CALLER-MSISDN.             00027200
027300     MOVE 1   TO WS-RANDOM-LOW.                                   00027300
027400     MOVE 100 TO WS-RANDOM-HIGH.                                  00027400
027500     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00027500
027600     MOVE WS-RANDOM-RESULT TO WS-CALL-COUNT-FOR-SUB.              00027600
027700     PERFORM 4200-GENERATE-ONE-CALL THRU 4200-EXIT                00027700
027800         VARYING WS-CALL-IX FROM 1 BY 1                           00027800
027900         UNTIL WS-CALL-IX > WS-CALL-COUNT-FOR-SUB.                00027900
028000 4100-EXIT.                                                       00028000
028100     EXIT.                                                        00028100
028200*                                                                 00028200
028300 4200-GENERATE-ONE-CALL.                                          00028300
028400     MOVE 0   TO WS-RANDOM-LOW.                                   00028400
028500     MOVE 364 TO WS-RANDOM-HIGH.                                  00028500
028600     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00028600
028700     MOVE WS-RANDOM-RESULT TO WS-DAY-OFFSET.                      00028700
028800*                                                                 00028800
028900     MOVE 8  TO WS-RANDOM-LOW.                                    00028900
029000     MOVE 21 TO WS-RANDOM-HIGH.                                   00029000
029100     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00029100
029200     MOVE WS-RANDOM-RESULT TO WS-CALL-HOUR.                       00029200
029300*                                                                 00029300
029400     MOVE 0  TO WS-RANDOM-LOW.                                    00029400
029500     MOVE 59 TO WS-RANDOM-HIGH.                                   00029500
029600     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00029600
029700     MOVE WS-RANDOM-RESULT TO WS-CALL-MINUTE.                     00029700
029800     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00029800
029900     MOVE WS-RANDOM-RESULT TO WS-CALL-SECOND.                     00029900
030000*                                                                 00030000
030100     MOVE 10   TO WS-RANDOM-LOW.                                  00030100
030200     MOVE 7199 TO WS-RANDOM-HIGH.                                 00030200
030300     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00030300
030400     MOVE WS-RANDOM-RESULT TO WS-CALL-DURATION.                   00030400
030500*                                                                 00030500
030600     PERFORM 4300-PICK-RECEIVER THRU 4300-EXIT.                   00030600
030700*                                                                 00030700
030800     MOVE 1 TO WS-RANDOM-LOW.                                     00030800
030900     MOVE 2 TO WS-RANDOM-HIGH.                                    00030900
031000     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00031000
031100     IF WS-RANDOM-RESULT = 1                                      00031100
031200         MOVE '01' TO WS-CALL-TYPE-WORK                           00031200
031300     ELSE                                                         00031300
031400         MOVE '02' TO WS-CALL-TYPE-WORK                           00031400
031500     END-IF.                                                      00031500
031600*                                                                 00031600
031700     COMPUTE WS-CALL-START-ELAPSED =                              00031700
031800         WS-ANCHOR-ELAPSED                                        00031800
031900         + (WS-DAY-OFFSET * 86400)                                00031900
032000         + (WS-CALL-HOUR   * 3600)                                00032000
032100         + (WS-CALL-MINUTE * 60)                                  00032100
032200         + WS-CALL-SECOND.                                        00032200
032300     COMPUTE WS-CALL-END-ELAPSED =                                00032300
032400         WS-CALL-START-ELAPSED + WS-CALL-DURATION.                00032400
032500*                                                                 00032500
032600     ADD 1 TO WS-CDR-COUNT.                                       00032600
032700     MOVE WS-CALL-TYPE-WORK   TO WCT-CALL-TYPE   (WS-CDR-COUNT).  00032700
032800     MOVE WS-CALLER-MSISDN                                        00032800
032900                       TO WCT-CALLER-NUMBER   (WS-CDR-COUNT).     00032900
033000     MOVE WS-RECEIVER-MSISDN                                      00033000
033100                       TO WCT-RECEIVER-NUMBER (WS-CDR-COUNT).     00033100
033200*                                                                 00033200
033300     MOVE WS-CALL-START-ELAPSED TO WS-ARG-ELAPSED.                00033300
033400     CALL 'CDRDATE' USING WS-ARG-ELAPSED, WS-ARG-DATE,            00033400
033500         WS-ARG-TIME.                                             00033500
033600     MOVE WS-ARG-DATE TO WCT-START-DATE (WS-CDR-COUNT).           00033600
033700     MOVE WS-ARG-TIME TO WCT-START-TIME (WS-CDR-COUNT).           00033700
033800*                                                                 00033800
033900     MOVE WS-CALL-END-ELAPSED TO WS-ARG-ELAPSED.                  00033900
034000     CALL 'CDRDATE' USING WS-ARG-ELAPSED, WS-ARG-DATE,            00034000
034100         WS-ARG-TIME.                                             00034100
034200     MOVE WS-ARG-DATE TO WCT-END-DATE (WS-CDR-COUNT).             00034200
034300     MOVE WS-ARG-TIME TO WCT-END-TIME (WS-CDR-COUNT).             00034300
034400 4200-EXIT.                                                       00034400
034500     EXIT.                                                        00034500
034600*                                                                 00034600
034700 4300-PICK-RECEIVER.                                              00034700
034800*    NO-SELF-CALLS RULE - FORCE AT LEAST ONE PICK BY PRIMING THE  00034800
034900*    RECEIVER WITH THE CALLER'S OWN MSISDN, THEN RETRY UNTIL THE  00034900
035000*    RANDOM PICK LANDS ON SOMEONE ELSE.                           00035000
035100     MOVE WS-CALLER-MSISDN TO WS-RECEIVER-MSISDN.                 00035100
035200     MOVE 1 TO WS-RANDOM-LOW.                                     00035200
035300     MOVE WS-ROSTER-COUNT TO WS-RANDOM-HIGH.                      00035300
035400     PERFORM 4310-PICK-ONE-RECEIVER THRU 4310-EXIT                00035400
035500         UNTIL WS-RECEIVER-MSISDN NOT = WS-CALLER-MSISDN.         00035500
035600 4300-EXIT.                                                       00035600
035700     EXIT.                                                        00035700
035800*                                                                 00035800
035900 4310-PICK-ONE-RECEIVER.                                          00035900
036000     PERFORM 9210-RANDOM-IN-RANGE THRU 9210-EXIT.                 00036000
036100     MOVE WRT-MSISDN (WS-RANDOM-RESULT) TO WS-RECEIVER-MSISDN.    00036100
036200 4310-EXIT.                                                       00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500 5000-SORT-CDR-TABLE.                                             00036500
036600     CALL 'CDRSORT' USING WS-CDR-COUNT, WS-CDR-TABLE.             00036600
036700 5000-EXIT.                                                       00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000 6000-WRITE-CDR-FILE.                                             00037000
037100     OPEN OUTPUT CDR-FILE.                                        00037100
037200     IF WS-CDRFILE-STATUS NOT = '00'                              00037200
037300         DISPLAY 'ERROR OPENING CDR FILE FOR OUTPUT. RC: '        00037300
037400                 WS-CDRFILE-STATUS                                00037400
037500         MOVE 16 TO RETURN-CODE                                   00037500
037600         STOP RUN                                                 00037600
037700     END-IF.                                                      00037700
037800     PERFORM 6100-WRITE-ONE-CDR THRU 6100-EXIT                    00037800
037900         VARYING WS-WRITE-IX FROM 1 BY 1                          00037900
038000         UNTIL WS-WRITE-IX > WS-CDR-COUNT.                        00038000
038100     CLOSE CDR-FILE.                                              00038100
038200 6000-EXIT.                                                       00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 6100-WRITE-ONE-CDR.                                              00038500
038600     MOVE WCT-CALL-TYPE       (WS-WRITE-IX) TO CDR-CALL-TYPE.     00038600
038700     MOVE WCT-CALLER-NUMBER   (WS-WRITE-IX) TO CDR-CALLER-NUMBER. 00038700
038800     MOVE WCT-RECEIVER-NUMBER (WS-WRITE-IX)                       00038800
038900                       TO CDR-RECEIVER-NUMBER.                    00038900
039000     MOVE WCT-START-DATE      (WS-WRITE-IX) TO CDR-START-DATE.    00039000
039100     MOVE WCT-START-TIME      (WS-WRITE-IX) TO CDR-START-TIME.    00039100
039200     MOVE WCT-END-DATE        (WS-WRITE-IX) TO CDR-END-DATE.      00039200
039300     MOVE WCT-END-TIME        (WS-WRITE-IX) TO CDR-END-TIME.      00039300
039400     WRITE CDR-RECORD.                                            00039400
039500 6100-EXIT.                                                       00039500
039600     EXIT.                                                        00039600
039700*                                                                 00039700
039800 9200-NEXT-RANDOM.                                                00039800
039900     COMPUTE WS-RANDOM-PRODUCT =                                  00039900
040000         (WS-RANDOM-SEED * 214013) + 2531011.                     00040000
040100     DIVIDE WS-RANDOM-PRODUCT BY 1000000000                       00040100
040200         GIVING WS-RANDOM-QUOTIENT                                00040200
040300         REMAINDER WS-RANDOM-SEED.                                00040300
040400 9200-EXIT.                                                       00040400
040500     EXIT.                                                        00040500
040600*                                                                 00040600
040700 9210-RANDOM-IN-RANGE.                                            00040700
040800     COMPUTE WS-RANDOM-RANGE = WS-RANDOM-HIGH - WS-RANDOM-LOW + 1.00040800
040900     PERFORM 9200-NEXT-RANDOM THRU 9200-EXIT.                     00040900
041000     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                     00041000
041100         GIVING WS-RANDOM-QUOTIENT                                00041100
041200         REMAINDER WS-RANDOM-RESULT.                              00041200
041300     COMPUTE WS-RANDOM-RESULT = WS-RANDOM-RESULT + WS-RANDOM-LOW. 00041300
041400 9210-EXIT.                                                       00041400
041500     EXIT.                                                        00041500
