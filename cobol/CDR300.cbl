000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDR300                                                00000400
000500*                                                                 00000500
000600* AUTHOR :  R H SUTTER                                            00000600
000700*                                                                 00000700
000800* CDR DETAIL EXTRACT - WRITES EVERY CALL DETAIL RECORD FOR ONE    00000800
000900* SUBSCRIBER, EITHER LEG, WHOSE START TIME FALLS IN AN EXPLICIT   00000900
001000* CALLER-SUPPLIED INSTANT RANGE, TO A FLAT CSV FILE IN SELECTION  00001000
001100* ORDER.  NO DURATION ARITHMETIC HERE - THAT IS A UDR-REPORT JOB. 00001100
001200* GENERATES A 36-CHARACTER HEX TOKEN TO IDENTIFY THE RUN, BUILT   00001200
001300* THE SAME WAY CDR100 BUILDS A RECEIVER PICK - AN LCG SEEDED FROM 00001300
001400* THE WALL CLOCK, MAPPED THROUGH A HEX DIGIT TABLE INSTEAD OF A   00001400
001500* ROSTER TABLE.                                                   00001500
001600*                                                                 00001600
001700* CHANGE LOG                                                      00001700
001800*-------|----------|-----|------------------------------------    00001800
001900* CDR-08|1989-05-02| RHS | ORIGINAL VERSION, ADAPTED FROM SAM1 AND00001900
002000*       |          |     | SAM3ABND - FIRST CUT WAS NAMED SAM2    00002000
002100* CDR-14|1990-02-08| JMD | PARM CARD CARRIES EXPLICIT START/END   00002100
002200*       |          |     | TIMESTAMPS, REPLACING THE SINGLE-DAY   00002200
002300*       |          |     | PARM FIELD                             00002300
002400* CDR-43|1995-01-19| KOK | CONVERTED INLINE PERFORM/END-PERFORM TO00002400
002500*       |          |     | OUT-OF-LINE PARAGRAPHS - SHOP STANDARD 00002500
002600*       |          |     | LONGER PERMITS INLINE LOOPS            00002600
002700* Y2K-04|1998-11-30| TLV | YEAR 2000 REMEDIATION - PARM CARD      00002700
002800*       |          |     | TIMESTAMPS CARRY A FULL 4-DIGIT CCYY - 00002800
002900*       |          |     | 2-DIGIT YEAR ANYWHERE IN THIS PROGRAM  00002900
003000* CDR-60|2003-06-19| PNK | RENAMED FROM SAM2 TO CDR300 UNDER THE  00003000
003100*       |          |     | MEDIATION SUBSYSTEM STANDARD           00003100
003200*-------|----------|-----|------------------------------------    00003200
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                         00003400
003500 PROGRAM-ID. CDR300.                                              00003500
003600 AUTHOR. R H SUTTER.                                              00003600
003700 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00003700
003800 DATE-WRITTEN. 05/02/89.                                          00003800
003900 DATE-COMPILED.                                                   00003900
004000 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     CLASS NUMERIC-DIGIT IS '0' THRU '9'.                         00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100*                                                                 00005100
005200     SELECT PARM-FILE ASSIGN TO PARMCARD                          00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS  WS-PARMFILE-STATUS.                     00005400
005500*                                                                 00005500
005600     SELECT CDR-FILE ASSIGN TO CDRFILE                            00005600
005700         ORGANIZATION IS SEQUENTIAL                               00005700
005800         FILE STATUS  IS  WS-CDRFILE-STATUS.                      00005800
005900*                                                                 00005900
006000*    CDR-08 - THE ACTUAL DATA SET NAME FOR THIS DD IS SUPPLIED BY 00006000
006100*    THE RUN'S JCL, ONE PER CALL TO THIS PROGRAM, NAMED FOR THE   00006100
006200*    SUBSCRIBER AND THE REPORT-ID TOKEN BUILT BELOW - THIS PROGRAM00006200
006300*    ALWAYS WRITES TO THE LOGICAL NAME CDREXTL.                   00006300
006400     SELECT CDR-EXTRACT-FILE ASSIGN TO CDREXTL                    00006400
006500         ORGANIZATION IS SEQUENTIAL                               00006500
006600         FILE STATUS  IS  WS-EXTRACT-STATUS.                      00006600
006700*                                                                 00006700
006800****************************************************************  00006800
006900 DATA DIVISION.                                                   00006900
007000 FILE SECTION.                                                    00007000
007100*                                                                 00007100
007200 FD  PARM-FILE                                                    00007200
007300     RECORDING MODE IS F                                          00007300
007400     BLOCK CONTAINS 0 RECORDS.                                    00007400
007500 01  PARM-RECORD.                                                 00007500
007600     05  PARM-MSISDN-IN            PIC X(15).                     00007600
007700     05  PARM-START-TS-IN          PIC X(19).                     00007700
007800     05  PARM-END-TS-IN            PIC X(19).                     00007800
007900     05  FILLER                    PIC X(27).                     00007900
008000*                                                                 00008000
008100 FD  CDR-FILE                                                     00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 COPY CDRREC.                                                     00008400
008500*                                                                 00008500
008600 FD  CDR-EXTRACT-FILE                                             00008600
008700     RECORDING MODE IS F                                          00008700
008800     BLOCK CONTAINS 0 RECORDS.                                    00008800
008900 01  CDR-EXTRACT-REC               PIC X(80).                     00008900
009000*                                                                 00009000
009100****************************************************************  00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300****************************************************************  00009300
009400*                                                                 00009400
009500 01  WS-FIELDS.                                                   00009500
009600     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-CDRFILE-STATUS       PIC X(2)  VALUE SPACES.          00009700
009800     05  WS-EXTRACT-STATUS       PIC X(2)  VALUE SPACES.          00009800
009900     05  WS-CDRFILE-EOF          PIC X     VALUE SPACES.          00009900
010000     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00010000
010100         88  WS-MSISDN-FOUND             VALUE 'Y'.               00010100
010200     05  FILLER                  PIC X(02).                       00010200
010300*                                                                 00010300
010400 COPY CDREXTL.                                                    00010400
010500*                                                                 00010500
010600 01  WS-NORM-WORK.                                                00010600
010700     05  WS-NORM-MSISDN           PIC X(15).                      00010700
010800     05  FILLER                   PIC X(01).                      00010800
010900 77  WS-NORM-IX                   PIC S9(4)  COMP.                00010900
011000 77  WS-NORM-OUT-IX               PIC S9(4)  COMP.                00011000
011100*                                                                 00011100
011200* CDR-08 - THE SAME ROUND-TRIP-THROUGH-ELAPSED-SECONDS RULE THE   00011200
011300* SHOP HAS USED FOR DISPLAYED DATES SINCE THE CDR-19/20 CENTURY   00011300
011400* BUGS - A CORRUPTED DATE FIELD CANNOT SILENTLY PASS THROUGH.     00011400
011500 01  WS-PARSE-WORK.                                               00011500
011600     05  WS-PARSE-TS-IN           PIC X(19).                      00011600
011700     05  WS-PARSE-DATE-OUT        PIC 9(8).                       00011700
011800     05  WS-PARSE-TIME-OUT        PIC 9(6).                       00011800
011900     05  FILLER                   PIC X(01).                      00011900
012000*                                                                 00012000
012100 01  WS-PERIOD-BOUNDS.                                            00012100
012200     05  WS-PERIOD-START-ELAPSED  PIC S9(11) COMP.                00012200
012300     05  WS-PERIOD-END-ELAPSED    PIC S9(11) COMP.                00012300
012400     05  FILLER                   PIC X(04).                      00012400
012500*                                                                 00012500
012600 01  WS-DATE-CALL-ARGS.                                           00012600
012700     05  WS-ARG-DATE              PIC 9(8).                       00012700
012800     05  WS-ARG-TIME              PIC 9(6).                       00012800
012900     05  WS-ARG-ELAPSED           PIC S9(11) COMP.                00012900
013000     05  FILLER                   PIC X(01).                      00013000
013100*                                                                 00013100
013200 77  WS-REC-START-ELAPSED          PIC S9(11) COMP.               00013200
013300 77  WS-SELECTED-COUNT             PIC S9(9)  COMP VALUE 0.       00013300
013400*                                                                 00013400
013500* CDR-14 - LK-CDR-DATE / LK-CDR-TIME LAYOUTS, ONE SET FOR THE     00013500
013600* START LEG AND ONE FOR THE END LEG OF EACH SELECTED RECORD.      00013600
013700 01  WS-ROUNDTRIP-DATE               PIC 9(8).                    00013700
013800 01  WS-ROUNDTRIP-DATE-G REDEFINES WS-ROUNDTRIP-DATE.             00013800
013900     05  RT-CCYY                     PIC 9(4).                    00013900
014000     05  RT-MM                       PIC 9(2).                    00014000
014100     05  RT-DD                       PIC 9(2).                    00014100
014200 01  WS-ROUNDTRIP-TIME               PIC 9(6).                    00014200
014300 01  WS-ROUNDTRIP-TIME-G REDEFINES WS-ROUNDTRIP-TIME.             00014300
014400     05  RT-HH                       PIC 9(2).                    00014400
014500     05  RT-MI                       PIC 9(2).                    00014500
014600     05  RT-SS                       PIC 9(2).                    00014600
014700*                                                                 00014700
014800 01  WS-FORMATTED-TIMESTAMP           PIC X(19).                  00014800
014900*                                                                 00014900
015000* CDR-08 - HEX-DIGIT-TABLE / LCG FIELDS, THE SAME SHAPE CDR100    00015000
015100* USES TO PICK A RANDOM RECEIVER, HERE MAPPED THROUGH SIXTEEN     00015100
015200* HEX CHARACTERS INSTEAD OF TEN ROSTER SLOTS.                     00015200
015300 77  HEX-DIGIT-TABLE                 PIC X(16)                    00015300
015400                     VALUE '0123456789ABCDEF'.                    00015400
015500 77  WS-RANDOM-SEED                  PIC S9(9)  COMP.             00015500
015600 77  WS-RANDOM-PRODUCT                PIC S9(18) COMP.            00015600
015700 77  WS-RANDOM-QUOTIENT               PIC S9(9)  COMP.            00015700
015800 77  WS-RANDOM-NIBBLE                 PIC S9(4)  COMP.            00015800
015900 77  WS-HEX-IX                        PIC S9(4)  COMP.            00015900
016000*                                                                 00016000
016100 01  WS-REPORT-ID.                                                00016100
016200     05  WS-RID-GROUP1                PIC X(08).                  00016200
016300     05  FILLER                       PIC X(01)   VALUE '-'.      00016300
016400     05  WS-RID-GROUP2                PIC X(04).                  00016400
016500     05  FILLER                       PIC X(01)   VALUE '-'.      00016500
016600     05  WS-RID-GROUP3                PIC X(04).                  00016600
016700     05  FILLER                       PIC X(01)   VALUE '-'.      00016700
016800     05  WS-RID-GROUP4                PIC X(04).                  00016800
016900     05  FILLER                       PIC X(01)   VALUE '-'.      00016900
017000     05  WS-RID-GROUP5                PIC X(12).                  00017000
017100 01  WS-REPORT-ID-FLAT REDEFINES WS-REPORT-ID                     00017100
017200                                       PIC X(36).                 00017200
017300*                                                                 00017300
017400 01  WS-RID-HEXSTRING                 PIC X(32).                  00017400
017500*                                                                 00017500
017600 01  SYSTEM-DATE-AND-TIME.                                        00017600
017700     05  CURRENT-DATE-YMD.                                        00017700
017800         10  CURRENT-YY               PIC 9(2).                   00017800
017900         10  CURRENT-MM               PIC 9(2).                   00017900
018000         10  CURRENT-DD               PIC 9(2).                   00018000
018100     05  CURRENT-TIME-HMS.                                        00018100
018200         10  CURRENT-HH               PIC 9(2).                   00018200
018300         10  CURRENT-MI               PIC 9(2).                   00018300
018400         10  CURRENT-SS               PIC 9(2).                   00018400
018500         10  CURRENT-HS               PIC 9(2).                   00018500
018600     05  FILLER                       PIC X(01).                  00018600
018700*                                                                 00018700
018800****************************************************************  00018800
018900 PROCEDURE DIVISION.                                              00018900
019000****************************************************************  00019000
019100*                                                                 00019100
019200 0000-MAIN-LOGIC.                                                 00019200
019300     PERFORM 1000-READ-PARM-CARD THRU 1000-EXIT.                  00019300
019400     PERFORM 1200-NORMALIZE-MSISDN THRU 1200-EXIT.                00019400
019500     PERFORM 1500-PARSE-PERIOD THRU 1500-EXIT.                    00019500
019600     PERFORM 2000-CHECK-EXISTENCE THRU 2000-EXIT.                 00019600
019700     IF NOT WS-MSISDN-FOUND                                       00019700
019800         DISPLAY 'CDR300 - SUBSCRIBER NOT FOUND: '                00019800
019900                 WS-NORM-MSISDN                                   00019900
020000         GOBACK                                                   00020000
020100     END-IF.                                                      00020100
020200     PERFORM 2500-BUILD-REPORT-ID THRU 2500-EXIT.                 00020200
020300     PERFORM 3000-SELECT-AND-EXTRACT THRU 3000-EXIT.              00020300
020400     IF WS-SELECTED-COUNT = 0                                     00020400
020500         DISPLAY 'CDR300 - NO RECORDS FOR PERIOD'                 00020500
020600         GOBACK                                                   00020600
020700     END-IF.                                                      00020700
020800     DISPLAY 'CDR300 COMPLETE - REPORT ID: ' WS-REPORT-ID.        00020800
020900     DISPLAY 'CDR300 COMPLETE - RECORDS EXTRACTED: '              00020900
021000             WS-SELECTED-COUNT.                                   00021000
021100     GOBACK.                                                      00021100
021200*                                                                 00021200
021300 1000-READ-PARM-CARD.                                             00021300
021400     OPEN INPUT PARM-FILE.                                        00021400
021500     IF WS-PARMFILE-STATUS NOT = '00'                             00021500
021600         DISPLAY 'ERROR OPENING PARM FILE. RC: '                  00021600
021700                 WS-PARMFILE-STATUS                               00021700
021800         MOVE 16 TO RETURN-CODE                                   00021800
021900         STOP RUN                                                 00021900
022000     END-IF.                                                      00022000
022100     READ PARM-FILE                                               00022100
022200         AT END                                                   00022200
022300             DISPLAY 'CDR300 - MISSING PARAMETER CARD'            00022300
022400             MOVE 16 TO RETURN-CODE                               00022400
022500             CLOSE PARM-FILE                                      00022500
022600             STOP RUN                                             00022600
022700     END-READ.                                                    00022700
022800     CLOSE PARM-FILE.                                             00022800
022900 1000-EXIT.                                                       00022900
023000     EXIT.                                                        00023000
023100*                                                                 00023100
023200 1200-NORMALIZE-MSISDN.                                           00023200
023300     MOVE SPACES TO WS-NORM-MSISDN.                               00023300
023400     MOVE 1 TO WS-NORM-OUT-IX.                                    00023400
023500     PERFORM 1210-NORMALIZE-ONE-CHAR THRU 1210-EXIT               00023500
023600         VARYING WS-NORM-IX FROM 1 BY 1                           00023600
023700         UNTIL WS-NORM-IX > 15.                                   00023700
023800 1200-EXIT.                                                       00023800
023900     EXIT.                                                        00023900
024000*                                                                 00024000
024100 1210-NORMALIZE-ONE-CHAR.                                         00024100
024200     IF PARM-MSISDN-IN (WS-NORM-IX:1) IS NUMERIC-DIGIT            00024200
024300         MOVE PARM-MSISDN-IN (WS-NORM-IX:1)                       00024300
024400                       TO WS-NORM-MSISDN (WS-NORM-OUT-IX:1)       00024400
024500         ADD 1 TO WS-NORM-OUT-IX                                  00024500
024600     END-IF.                                                      00024600
024700 1210-EXIT.                                                       00024700
024800     EXIT.                                                        00024800
024900*                                                                 00024900
025000 1500-PARSE-PERIOD.                                               00025000
025100     MOVE PARM-START-TS-IN TO WS-PARSE-TS-IN.                     00025100
025200     PERFORM 9300-PARSE-ONE-TIMESTAMP THRU 9300-EXIT.             00025200
025300     MOVE WS-PARSE-DATE-OUT TO WS-ARG-DATE.                       00025300
025400     MOVE WS-PARSE-TIME-OUT TO WS-ARG-TIME.                       00025400
025500     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00025500
025600         WS-ARG-ELAPSED.                                          00025600
025700     MOVE WS-ARG-ELAPSED TO WS-PERIOD-START-ELAPSED.              00025700
025800*                                                                 00025800
025900     MOVE PARM-END-TS-IN TO WS-PARSE-TS-IN.                       00025900
026000     PERFORM 9300-PARSE-ONE-TIMESTAMP THRU 9300-EXIT.             00026000
026100     MOVE WS-PARSE-DATE-OUT TO WS-ARG-DATE.                       00026100
026200     MOVE WS-PARSE-TIME-OUT TO WS-ARG-TIME.                       00026200
026300     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00026300
026400         WS-ARG-ELAPSED.                                          00026400
026500     MOVE WS-ARG-ELAPSED TO WS-PERIOD-END-ELAPSED.                00026500
026600 1500-EXIT.                                                       00026600
026700     EXIT.                                                        00026700
026800*                                                                 00026800
026900 9300-PARSE-ONE-TIMESTAMP.                                        00026900
027000     MOVE WS-PARSE-TS-IN (1:4)  TO WS-PARSE-DATE-OUT (1:4).       00027000
027100     MOVE WS-PARSE-TS-IN (6:2)  TO WS-PARSE-DATE-OUT (5:2).       00027100
027200     MOVE WS-PARSE-TS-IN (9:2)  TO WS-PARSE-DATE-OUT (7:2).       00027200
027300     MOVE WS-PARSE-TS-IN (12:2) TO WS-PARSE-TIME-OUT (1:2).       00027300
027400     MOVE WS-PARSE-TS-IN (15:2) TO WS-PARSE-TIME-OUT (3:2).       00027400
027500     MOVE WS-PARSE-TS-IN (18:2) TO WS-PARSE-TIME-OUT (5:2).       00027500
027600 9300-EXIT.                                                       00027600
027700     EXIT.                                                        00027700
027800*                                                                 00027800
027900 2000-CHECK-EXISTENCE.                                            00027900
028000     MOVE 'N' TO WS-FOUND-SW.                                     00028000
028100     OPEN INPUT CDR-FILE.                                         00028100
028200     IF WS-CDRFILE-STATUS NOT = '00'                              00028200
028300         DISPLAY 'ERROR OPENING CDR FILE. RC: ' WS-CDRFILE-STATUS 00028300
028400         MOVE 16 TO RETURN-CODE                                   00028400
028500         STOP RUN                                                 00028500
028600     END-IF.                                                      00028600
028700     MOVE SPACES TO WS-CDRFILE-EOF.                               00028700
028800     PERFORM 2100-CHECK-ONE-RECORD THRU 2100-EXIT                 00028800
028900         UNTIL WS-CDRFILE-EOF = 'Y'                               00028900
029000            OR WS-MSISDN-FOUND.                                   00029000
029100     CLOSE CDR-FILE.                                              00029100
029200 2000-EXIT.                                                       00029200
029300     EXIT.                                                        00029300
029400*                                                                 00029400
029500 2100-CHECK-ONE-RECORD.                                           00029500
029600     READ CDR-FILE                                                00029600
029700         AT END                                                   00029700
029800             MOVE 'Y' TO WS-CDRFILE-EOF                           00029800
029900         NOT AT END                                               00029900
030000             IF CDR-CALLER-NUMBER = WS-NORM-MSISDN                00030000
030100                OR CDR-RECEIVER-NUMBER = WS-NORM-MSISDN           00030100
030200                 MOVE 'Y' TO WS-FOUND-SW                          00030200
030300             END-IF                                               00030300
030400     END-READ.                                                    00030400
030500 2100-EXIT.                                                       00030500
030600     EXIT.                                                        00030600
030700*                                                                 00030700
030800 2500-BUILD-REPORT-ID.                                            00030800
030900     ACCEPT CURRENT-DATE-YMD FROM DATE.                           00030900
031000     ACCEPT CURRENT-TIME-HMS FROM TIME.                           00031000
031100     COMPUTE WS-RANDOM-SEED =                                     00031100
031200         (CURRENT-DD * 86400) + (CURRENT-HH * 3600)               00031200
031300         + (CURRENT-MI * 60) + CURRENT-SS + CURRENT-HS + 1.       00031300
031400     MOVE SPACES TO WS-RID-HEXSTRING.                             00031400
031500     PERFORM 2600-BUILD-ONE-HEX-DIGIT THRU 2600-EXIT              00031500
031600         VARYING WS-HEX-IX FROM 1 BY 1                            00031600
031700         UNTIL WS-HEX-IX > 32.                                    00031700
031800     MOVE WS-RID-HEXSTRING (1:8)   TO WS-RID-GROUP1.              00031800
031900     MOVE WS-RID-HEXSTRING (9:4)   TO WS-RID-GROUP2.              00031900
032000     MOVE WS-RID-HEXSTRING (13:4)  TO WS-RID-GROUP3.              00032000
032100     MOVE WS-RID-HEXSTRING (17:4)  TO WS-RID-GROUP4.              00032100
032200     MOVE WS-RID-HEXSTRING (21:12) TO WS-RID-GROUP5.              00032200
032300 2500-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600 2600-BUILD-ONE-HEX-DIGIT.                                        00032600
032700     COMPUTE WS-RANDOM-PRODUCT =                                  00032700
032800         (WS-RANDOM-SEED * 214013) + 2531011.                     00032800
032900     DIVIDE WS-RANDOM-PRODUCT BY 1000000000                       00032900
033000         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-RANDOM-SEED.      00033000
033100     DIVIDE WS-RANDOM-SEED BY 16                                  00033100
033200         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-RANDOM-NIBBLE.    00033200
033300     MOVE HEX-DIGIT-TABLE (WS-RANDOM-NIBBLE + 1:1)                00033300
033400                       TO WS-RID-HEXSTRING (WS-HEX-IX:1).         00033400
033500 2600-EXIT.                                                       00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 3000-SELECT-AND-EXTRACT.                                         00033800
033900     MOVE 0 TO WS-SELECTED-COUNT.                                 00033900
034000     OPEN INPUT CDR-FILE.                                         00034000
034100     OPEN OUTPUT CDR-EXTRACT-FILE.                                00034100
034200     IF WS-EXTRACT-STATUS NOT = '00'                              00034200
034300         DISPLAY 'ERROR OPENING EXTRACT FILE. RC: '               00034300
034400                 WS-EXTRACT-STATUS                                00034400
034500         MOVE 16 TO RETURN-CODE                                   00034500
034600         STOP RUN                                                 00034600
034700     END-IF.                                                      00034700
034800     MOVE SPACES TO WS-CDRFILE-EOF.                               00034800
034900     PERFORM 3100-PROCESS-ONE-RECORD THRU 3100-EXIT               00034900
035000         UNTIL WS-CDRFILE-EOF = 'Y'.                              00035000
035100     CLOSE CDR-FILE.                                              00035100
035200     CLOSE CDR-EXTRACT-FILE.                                      00035200
035300 3000-EXIT.                                                       00035300
035400     EXIT.                                                        00035400
035500*                                                                 00035500
035600 3100-PROCESS-ONE-RECORD.                                         00035600
035700     READ CDR-FILE                                                00035700
035800         AT END                                                   00035800
035900             MOVE 'Y' TO WS-CDRFILE-EOF                           00035900
036000         NOT AT END                                               00036000
036100             PERFORM 3200-TEST-AND-WRITE THRU 3200-EXIT           00036100
036200     END-READ.                                                    00036200
036300 3100-EXIT.                                                       00036300
036400     EXIT.                                                        00036400
036500*                                                                 00036500
036600 3200-TEST-AND-WRITE.                                             00036600
036700     IF CDR-CALLER-NUMBER = WS-NORM-MSISDN                        00036700
036800        OR CDR-RECEIVER-NUMBER = WS-NORM-MSISDN                   00036800
036900         MOVE CDR-START-DATE TO WS-ARG-DATE                       00036900
037000         MOVE CDR-START-TIME TO WS-ARG-TIME                       00037000
037100         CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,           00037100
037200             WS-REC-START-ELAPSED                                 00037200
037300         IF WS-REC-START-ELAPSED >= WS-PERIOD-START-ELAPSED       00037300
037400            AND WS-REC-START-ELAPSED <= WS-PERIOD-END-ELAPSED     00037400
037500             PERFORM 3300-WRITE-ONE-LINE THRU 3300-EXIT           00037500
037600         END-IF                                                   00037600
037700     END-IF.                                                      00037700
037800 3200-EXIT.                                                       00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100 3300-WRITE-ONE-LINE.                                             00038100
038200     ADD 1 TO WS-SELECTED-COUNT.                                  00038200
038300     MOVE CDR-CALL-TYPE       TO EXT-CALL-TYPE.                   00038300
038400     MOVE CDR-CALLER-NUMBER   TO EXT-CALLER-NUMBER.               00038400
038500     MOVE CDR-RECEIVER-NUMBER TO EXT-RECEIVER-NUMBER.             00038500
038600*                                                                 00038600
038700     CALL 'CDRDATE' USING WS-REC-START-ELAPSED,                   00038700
038800         WS-ROUNDTRIP-DATE, WS-ROUNDTRIP-TIME.                    00038800
038900     PERFORM 9400-FORMAT-TIMESTAMP THRU 9400-EXIT.                00038900
039000     MOVE WS-FORMATTED-TIMESTAMP TO EXT-START-TIME.               00039000
039100*                                                                 00039100
039200     MOVE CDR-END-DATE TO WS-ARG-DATE.                            00039200
039300     MOVE CDR-END-TIME TO WS-ARG-TIME.                            00039300
039400     CALL 'CDRSECS' USING WS-ARG-DATE, WS-ARG-TIME,               00039400
039500         WS-ARG-ELAPSED.                                          00039500
039600     CALL 'CDRDATE' USING WS-ARG-ELAPSED,                         00039600
039700         WS-ROUNDTRIP-DATE, WS-ROUNDTRIP-TIME.                    00039700
039800     PERFORM 9400-FORMAT-TIMESTAMP THRU 9400-EXIT.                00039800
039900     MOVE WS-FORMATTED-TIMESTAMP TO EXT-END-TIME.                 00039900
040000*                                                                 00040000
040100     WRITE CDR-EXTRACT-REC FROM WS-EXTRACT-LINE.                  00040100
040200 3300-EXIT.                                                       00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500 9400-FORMAT-TIMESTAMP.                                           00040500
040600     STRING RT-CCYY '-' RT-MM '-' RT-DD 'T'                       00040600
040700            RT-HH ':' RT-MI ':' RT-SS                             00040700
040800         DELIMITED BY SIZE INTO WS-FORMATTED-TIMESTAMP.           00040800
040900 9400-EXIT.                                                       00040900
041000     EXIT.                                                        00041000
