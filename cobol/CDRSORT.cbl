000100****************************************************************  00000100
000200* MERIDIAN TELEPHONE CO - DATA PROCESSING                         00000200
000300****************************************************************  00000300
000400* PROGRAM:  CDRSORT                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  R H SUTTER                                            00000600
000700*                                                                 00000700
000800* IN-MEMORY INSERTION SORT OF THE CDR TABLE BUILT BY CDR100,      00000800
000900* ASCENDING BY START TIMESTAMP.  ADAPTED FROM THE NUMBER-ARRAY    00000900
001000* SORT SUBROUTINE ADSORT ORIGINALLY WRITTEN FOR THE CUSTOMER-     00001000
001100* BALANCE WORK FILES - SAME BACKWARD-SHIFT ALGORITHM, SAME        00001100
001200* OCCURS-DEPENDING-ON SHAPE, NOW OPERATING ON CDR TABLE ENTRIES   00001200
001300* INSTEAD OF PLAIN NUMBERS.                                       00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*-------|----------|-----|------------------------------------    00001600
001700* CDR-06|1989-04-15| RHS | ADAPTED FROM ADSORT FOR CDR ENTRIES    00001700
001800* CDR-21|1990-09-03| JMD | RAISED TABLE CEILING TO 1000 ENTRIES   00001800
001900*       |          |     | TO COVER THE 10 SUBSCRIBER X 100 CALL  00001900
002000*       |          |     | WORST CASE FROM THE GENERATION RUN     00002000
002100* CDR-40|1995-01-19| KOK | CONVERTED INLINE PERFORM/END-PERFORM   00002100
002200*       |          |     | TO OUT-OF-LINE PARAGRAPHS - SHOP       00002200
002300*       |          |     | STANDARD NO LONGER PERMITS INLINE LOOPS00002300
002400*-------|----------|-----|------------------------------------    00002400
002500****************************************************************  00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID. CDRSORT.                                             00002700
002800 AUTHOR. R H SUTTER.                                              00002800
002900 INSTALLATION. MERIDIAN TELEPHONE CO - DATA PROCESSING.           00002900
003000 DATE-WRITTEN. 04/15/89.                                          00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. INTERNAL USE ONLY - MEDIATION SYSTEMS GROUP.           00003200
003300*                                                                 00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-370.                                        00003600
003700 OBJECT-COMPUTER. IBM-370.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000*                                                                 00004000
004100 DATA DIVISION.                                                   00004100
004200 WORKING-STORAGE SECTION.                                         00004200
004300*                                                                 00004300
004400 01  WORK-VARIABLES.                                              00004400
004500     05  INSERT-CALL-TYPE        PIC X(02).                       00004500
004600         88  INSERT-TYPE-OUTGOING        VALUE '01'.              00004600
004700         88  INSERT-TYPE-INCOMING        VALUE '02'.              00004700
004800     05  INSERT-CALLER            PIC X(15).                      00004800
004900     05  INSERT-RECEIVER          PIC X(15).                      00004900
005000     05  INSERT-START-STAMP       PIC 9(14).                      00005000
005100     05  INSERT-START-STAMP-G REDEFINES INSERT-START-STAMP.       00005100
005200         10  INSERT-START-DATE    PIC 9(08).                      00005200
005300         10  INSERT-START-TIME    PIC 9(06).                      00005300
005400     05  INSERT-END-STAMP         PIC 9(14).                      00005400
005500     05  FILLER                   PIC X(04).                      00005500
005600*                                                                 00005600
005700 01  ARRAY-SUBSCRIPTS.                                            00005700
005800     05  MOVE-FROM                   PIC S9(9)  COMP SYNC.        00005800
005900     05  INSERT-TO                   PIC S9(9)  COMP SYNC.        00005900
006000*                                                                 00006000
006100 LINKAGE SECTION.                                                 00006100
006200*                                                                 00006200
006300 01  CDR-TABLE-SIZE               PIC S9(8) COMP.                 00006300
006400*                                                                 00006400
006500 01  CDR-SORT-TABLE.                                              00006500
006600     05  CDR-SORT-ENTRY OCCURS 0 TO 1000 TIMES                    00006600
006700                 DEPENDING ON CDR-TABLE-SIZE.                     00006700
006800         10  CST-CALL-TYPE        PIC X(02).                      00006800
006900             88  CST-TYPE-OUTGOING        VALUE '01'.             00006900
007000             88  CST-TYPE-INCOMING        VALUE '02'.             00007000
007100         10  CST-CALLER-NUMBER    PIC X(15).                      00007100
007200         10  CST-RECEIVER-NUMBER  PIC X(15).                      00007200
007300         10  CST-START-STAMP-N    PIC 9(14).                      00007300
007400         10  CST-START-STAMP-G REDEFINES CST-START-STAMP-N.       00007400
007500             15  CST-START-DATE   PIC 9(08).                      00007500
007600             15  CST-START-TIME   PIC 9(06).                      00007600
007700         10  CST-END-STAMP-N      PIC 9(14).                      00007700
007800         10  CST-END-STAMP-G REDEFINES CST-END-STAMP-N.           00007800
007900             15  CST-END-DATE     PIC 9(08).                      00007900
008000             15  CST-END-TIME     PIC 9(06).                      00008000
008100         10  FILLER               PIC X(06).                      00008100
008200*                                                                 00008200
008300****************************************************************  00008300
008400 PROCEDURE DIVISION USING CDR-TABLE-SIZE, CDR-SORT-TABLE.         00008400
008500****************************************************************  00008500
008600*                                                                 00008600
008700 0000-MAIN-LOGIC.                                                 00008700
008800     MOVE 2 TO MOVE-FROM.                                         00008800
008900     PERFORM 1000-INSERT-ONE-ENTRY THRU 1000-EXIT                 00008900
009000         UNTIL MOVE-FROM > CDR-TABLE-SIZE.                        00009000
009100     GOBACK.                                                      00009100
009200*                                                                 00009200
009300 1000-INSERT-ONE-ENTRY.                                           00009300
009400     MOVE CST-CALL-TYPE       (MOVE-FROM) TO INSERT-CALL-TYPE.    00009400
009500     MOVE CST-CALLER-NUMBER   (MOVE-FROM) TO INSERT-CALLER.       00009500
009600     MOVE CST-RECEIVER-NUMBER (MOVE-FROM) TO INSERT-RECEIVER.     00009600
009700     MOVE CST-START-STAMP-N   (MOVE-FROM) TO INSERT-START-STAMP.  00009700
009800     MOVE CST-END-STAMP-N     (MOVE-FROM) TO INSERT-END-STAMP.    00009800
009900     COMPUTE INSERT-TO = MOVE-FROM - 1.                           00009900
010000*        WORK BACKWARDS THROUGH THE TABLE, FIND WHERE TO INSERT   00010000
010100     PERFORM 1100-SHIFT-ONE-SLOT THRU 1100-EXIT                   00010100
010200         UNTIL CST-START-STAMP-N (INSERT-TO) <= INSERT-START-STAMP00010200
010300            OR INSERT-TO <= 0.                                    00010300
010400*        INSERT THIS ENTRY INTO THE CORRECT SLOT                  00010400
010500     MOVE INSERT-CALL-TYPE                                        00010500
010600                       TO CST-CALL-TYPE       (INSERT-TO + 1).    00010600
010700     MOVE INSERT-CALLER                                           00010700
010800                       TO CST-CALLER-NUMBER   (INSERT-TO + 1).    00010800
010900     MOVE INSERT-RECEIVER                                         00010900
011000                       TO CST-RECEIVER-NUMBER (INSERT-TO + 1).    00011000
011100     MOVE INSERT-START-STAMP                                      00011100
011200                       TO CST-START-STAMP-N   (INSERT-TO + 1).    00011200
011300     MOVE INSERT-END-STAMP                                        00011300
011400                       TO CST-END-STAMP-N     (INSERT-TO + 1).    00011400
011500     COMPUTE MOVE-FROM = MOVE-FROM + 1.                           00011500
011600 1000-EXIT.                                                       00011600
011700     EXIT.                                                        00011700
011800*                                                                 00011800
011900 1100-SHIFT-ONE-SLOT.                                             00011900
012000     MOVE CST-CALL-TYPE       (INSERT-TO)                         00012000
012100                       TO CST-CALL-TYPE       (INSERT-TO + 1).    00012100
012200     MOVE CST-CALLER-NUMBER   (INSERT-TO)                         00012200
012300                       TO CST-CALLER-NUMBER   (INSERT-TO + 1).    00012300
012400     MOVE CST-RECEIVER-NUMBER (INSERT-TO)                         00012400
012500                       TO CST-RECEIVER-NUMBER (INSERT-TO + 1).    00012500
012600     MOVE CST-START-STAMP-N   (INSERT-TO)                         00012600
012700                       TO CST-START-STAMP-N   (INSERT-TO + 1).    00012700
012800     MOVE CST-END-STAMP-N     (INSERT-TO)                         00012800
012900                       TO CST-END-STAMP-N     (INSERT-TO + 1).    00012900
013000     COMPUTE INSERT-TO = INSERT-TO - 1.                           00013000
013100 1100-EXIT.                                                       00013100
013200     EXIT.                                                        00013200
